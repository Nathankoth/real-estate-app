000100*-----------------------------------------------------------*
000200*  REIBTW  --  BACKTEST WORK AREA                           *
000300*  U5 per-property accumulators, monthly cash-flow bucket     *
000400*  table (for the Sharpe ratio and max-drawdown stats), and   *
000500*  the insight flags carried onto the report                 *
000600*-----------------------------------------------------------*
000700* 02/14/95  dgk  orig                                        *
000800* 06/19/97  baw  raised month-bucket table from 60 to 120      *
000900*                entries to cover a full 10-yr window          *
001000*-----------------------------------------------------------*
001100 01  REIBTW-PROP-WORK.
001200     05  REIBTW-PROP-ID                PIC 9(5).
001300     05  REIBTW-EXPECTED-MONTHLY-RENT  PIC S9(11)V99  COMP-3.
001400     05  REIBTW-TOTAL-INCOME           PIC S9(11)V99  COMP-3.
001500     05  REIBTW-TOTAL-EXPENSES         PIC S9(11)V99  COMP-3.
001600     05  REIBTW-NET-CASH-FLOW          PIC S9(11)V99  COMP-3.
001700     05  REIBTW-TXN-COUNT              PIC 9(5)       COMP-3.
001800     05  REIBTW-MIN-DATE               PIC 9(8).
001900     05  REIBTW-MAX-DATE               PIC 9(8).
002000     05  REIBTW-MIN-DATE-SW            PIC X.
002100         88  REIBTW-MIN-DATE-SET       VALUE 'Y'.
002200     05  REIBTW-MONTHS-IN-SPAN         PIC S9(5)V99   COMP-3.
002300     05  REIBTW-MONTHLY-INCOME         PIC S9(11)V99  COMP-3.
002400     05  REIBTW-MONTHLY-EXPENSE        PIC S9(11)V99  COMP-3.
002500     05  REIBTW-MONTHLY-CF             PIC S9(11)V99  COMP-3.
002600     05  REIBTW-OCCUPANCY              PIC 9V9(4)     COMP-3.
002700*-----------------------------------------------------------*
002800*        serial day-number work, for months-in-span            *
002900*-----------------------------------------------------------*
003000 01  REIBTW-DATE-CONV-WORK.
003100     05  REIBTW-CONV-DATE-IN          PIC 9(8).
003200     05  REIBTW-CONV-YY4              PIC S9(4)       COMP.
003300     05  REIBTW-CONV-YY4-REM          PIC S9(4)       COMP.
003400     05  REIBTW-CONV-CCYY             PIC S9(4)       COMP.
003500     05  REIBTW-CONV-MM               PIC S9(2)       COMP.
003600     05  REIBTW-CONV-DD               PIC S9(2)       COMP.
003700     05  REIBTW-CONV-SERIAL           PIC S9(7)       COMP.
003800     05  REIBTW-MIN-SERIAL            PIC S9(7)       COMP.
003900     05  REIBTW-MAX-SERIAL            PIC S9(7)       COMP.
004000     05  REIBTW-SPAN-DAYS             PIC S9(7)       COMP.
004100     05  REIBTW-LEAP-SW               PIC X.
004200         88  REIBTW-LEAP-YEAR         VALUE 'Y'.
004300*-----------------------------------------------------------*
004400*        cumulative-days-before-month literal table            *
004500*-----------------------------------------------------------*
004600 01  REIBTW-MONTH-DAYS-VALUES.
004700     05  FILLER   PIC 9(3)   VALUE 000.
004800     05  FILLER   PIC 9(3)   VALUE 031.
004900     05  FILLER   PIC 9(3)   VALUE 059.
005000     05  FILLER   PIC 9(3)   VALUE 090.
005100     05  FILLER   PIC 9(3)   VALUE 120.
005200     05  FILLER   PIC 9(3)   VALUE 151.
005300     05  FILLER   PIC 9(3)   VALUE 181.
005400     05  FILLER   PIC 9(3)   VALUE 212.
005500     05  FILLER   PIC 9(3)   VALUE 243.
005600     05  FILLER   PIC 9(3)   VALUE 273.
005700     05  FILLER   PIC 9(3)   VALUE 304.
005800     05  FILLER   PIC 9(3)   VALUE 334.
005900 01  REIBTW-MONTH-DAYS-TABLE REDEFINES REIBTW-MONTH-DAYS-VALUES.
006000     05  REIBTW-DAYS-BEFORE-MONTH OCCURS 12 TIMES
006100                                  INDEXED BY REIBTW-MDAY-IDX
006200                                  PIC 9(3).
006300*-----------------------------------------------------------*
006400*        monthly net cash-flow bucket table                   *
006500*-----------------------------------------------------------*
006600 01  REIBTW-MONTH-TABLE-AREA.
006700     05  REIBTW-MONTH-COUNT           PIC S9(3)       COMP.
006800     05  REIBTW-MONTH-ENTRY OCCURS 120 TIMES
006900                            INDEXED BY REIBTW-MONTH-IDX.
007000         10  REIBTW-MONTH-KEY          PIC 9(6).
007100*                CCYYMM
007200         10  REIBTW-MONTH-NET-AMT      PIC S9(11)V99  COMP-3.
007300         10  REIBTW-MONTH-CUM-SUM      PIC S9(11)V99  COMP-3.
007400 01  REIBTW-MONTH-TABLE-R REDEFINES REIBTW-MONTH-TABLE-AREA.
007500     05  FILLER                       PIC S9(3)       COMP.
007600     05  FILLER OCCURS 120 TIMES      PIC X(18).
007700*-----------------------------------------------------------*
007800*        statistics work - mean, stddev, Sharpe, drawdown       *
007900*-----------------------------------------------------------*
008000 01  REIBTW-STATS-WORK.
008100     05  REIBTW-CF-MEAN               PIC S9(11)V9(4) COMP-3.
008200     05  REIBTW-CF-SUM-SQ-DEV         PIC S9(15)V9(4) COMP-3.
008300     05  REIBTW-CF-VARIANCE           PIC S9(13)V9(4) COMP-3.
008400     05  REIBTW-CF-STDDEV             PIC S9(11)V9(4) COMP-3.
008500     05  REIBTW-SQRT-GUESS            PIC S9(11)V9(4) COMP-3.
008600     05  REIBTW-SQRT-ITER             PIC S9(3)       COMP.
008700     05  REIBTW-SHARPE                PIC S9(3)V9(4)  COMP-3.
008800     05  REIBTW-MAX-DRAWDOWN          PIC S9(11)V99   COMP-3.
008900     05  REIBTW-RUNNING-PEAK          PIC S9(11)V99   COMP-3.
009000     05  REIBTW-DRAWDOWN-NOW          PIC S9(11)V99   COMP-3.
009100*-----------------------------------------------------------*
009200*        U5 insight flags - one 88 set per condition            *
009300*-----------------------------------------------------------*
009400 01  REIBTW-INSIGHT-FLAGS.
009500     05  REIBTW-INS-POS-CASHFLOW      PIC X.
009600         88  REIBTW-INSIGHT-POS-CF    VALUE 'Y'.
009700     05  REIBTW-INS-HIGH-OCCUPANCY    PIC X.
009800         88  REIBTW-INSIGHT-HIGH-OCC  VALUE 'Y'.
009900     05  REIBTW-INS-LOW-OCCUPANCY     PIC X.
010000         88  REIBTW-INSIGHT-LOW-OCC   VALUE 'Y'.
010100     05  REIBTW-INS-GOOD-RISKADJ      PIC X.
010200         88  REIBTW-INSIGHT-GOOD-RA   VALUE 'Y'.
010300     05  REIBTW-INS-POOR-RISKADJ      PIC X.
010400         88  REIBTW-INSIGHT-POOR-RA   VALUE 'Y'.
010500     05  REIBTW-INS-VOLATILITY        PIC X.
010600         88  REIBTW-INSIGHT-VOLATILE  VALUE 'Y'.
010700     05  REIBTW-INS-MGMT-IMPROVE      PIC X.
010800         88  REIBTW-INSIGHT-MGMT      VALUE 'Y'.
010900     05  REIBTW-INS-EXPENSE-REVIEW    PIC X.
011000         88  REIBTW-INSIGHT-EXP-REV   VALUE 'Y'.
011100     05  REIBTW-INS-CF-STABILIZE      PIC X.
011200         88  REIBTW-INSIGHT-STABILIZE VALUE 'Y'.
