000100*-----------------------------------------------------------*
000200*  REITOT  --  BATCH CONTROL TOTALS                         *
000300*  shared by REI2000 (ROI pass) and REI3000 (backtest pass);  *
000400*  each program uses only the group it needs                 *
000500*-----------------------------------------------------------*
000600* 11/14/94  dgk  orig - ROI totals only                       *
000700* 02/14/95  dgk  added backtest totals group                  *
000800*-----------------------------------------------------------*
000900 01  REITOT-ROI-TOTALS.
001000     05  REITOT-PROP-COUNT            PIC 9(5)        COMP-3.
001100     05  REITOT-SUM-NOI               PIC S9(13)V99   COMP-3.
001200     05  REITOT-SUM-PTCF              PIC S9(13)V99   COMP-3.
001300     05  REITOT-BELOW-DSCR-COUNT      PIC 9(5)        COMP-3.
001400     05  FILLER                       PIC X(05).
001500 01  REITOT-BT-TOTALS.
001600     05  REITOT-BT-PROP-COUNT         PIC 9(5)        COMP-3.
001700     05  REITOT-TXN-READ-COUNT        PIC 9(7)        COMP-3.
001800     05  REITOT-TXN-SELECTED-COUNT    PIC 9(7)        COMP-3.
001900     05  REITOT-TXN-SKIPPED-COUNT     PIC 9(7)        COMP-3.
002000     05  FILLER                       PIC X(05).
002100*-----------------------------------------------------------*
002200*        edited totals-line work fields                       *
002300*-----------------------------------------------------------*
002400 01  REITOT-EDIT-WORK.
002500     05  REITOT-COUNT-EDIT            PIC ZZ,ZZ9.
002600     05  REITOT-AMOUNT-EDIT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
002700     05  FILLER                       PIC X(05).
002800*-----------------------------------------------------------*
002900*        general switches                                     *
003000*-----------------------------------------------------------*
003100 01  REITOT-SWITCHES.
003200     05  REITOT-EOF-SW                PIC X.
003300         88  REITOT-EOF               VALUE 'Y'.
003400         88  REITOT-NOT-EOF           VALUE 'N'.
003500     05  REITOT-FIRST-PROP-SW         PIC X.
003600         88  REITOT-FIRST-PROP        VALUE 'Y'.
003700         88  REITOT-NOT-FIRST-PROP    VALUE 'N'.
003800     05  REITOT-LINE-COUNT            PIC S9(3)       COMP.
003900     05  REITOT-MAX-LINES-PER-PAGE    PIC S9(3)       COMP VALUE 55.
004000     05  FILLER                       PIC X(05).
