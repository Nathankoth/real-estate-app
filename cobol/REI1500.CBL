000100*-----------------------------------------------------------*
000200*  REI1500  --  PROPERTY WORK RECORD                        *
000300*  THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 6/1/1996   *
000400*  the elaborated work copy of one PROPERTY-INPUT record -   *
000500*  raw input echo, U1 derived inputs, U1 core ROI metrics,   *
000600*  and the U4 interpretation / grade fields carried forward  *
000700*  onto the report and into ROI-RESULT                       *
000800*-----------------------------------------------------------*
000900* 09/18/93  baw  orig                                        *
001000* 01/11/96  dgk  added derived-input fields (equity/loan/     *
001100*                mortgage payment fallbacks)                  *
001200* 05/02/96  dgk  added DSCR-not-calculable switch              *
001300* 03/05/97  dgk  added interpretation note codes, grade,       *
001400*                recommendation                                *
001500* 02/09/99  sek  y2k - REI15-RUN-DATE expanded to CCYYMMDD      *
001600*-----------------------------------------------------------*
001700 01  REI1500-REC.
001800*-----------------------------------------------------------*
001900*        raw input echo - moved in from REI1S on read          *
002000*-----------------------------------------------------------*
002100     05  REI15-PROP-ID                 PIC 9(5).
002200     05  REI15-PROP-NAME               PIC X(20).
002300     05  REI15-PROP-REGION             PIC X(10).
002400     05  REI15-PURCHASE-PRICE          PIC S9(11)V99  COMP-3.
002500     05  REI15-GROSS-RENT-ANNUAL       PIC S9(11)V99  COMP-3.
002600     05  REI15-VACANCY-RATE            PIC 9V9(5)     COMP-3.
002700     05  REI15-OPER-EXPENSES           PIC S9(11)V99  COMP-3.
002800     05  REI15-ANN-MTG-PAYMENT         PIC S9(11)V99  COMP-3.
002900     05  REI15-EQUITY                  PIC S9(11)V99  COMP-3.
003000     05  REI15-DOWN-PAYMENT            PIC S9(11)V99  COMP-3.
003100     05  REI15-LOAN-AMOUNT             PIC S9(11)V99  COMP-3.
003200     05  REI15-INTEREST-RATE           PIC 9V9(5)     COMP-3.
003300     05  REI15-LOAN-TERM-YEARS         PIC 9(3)       COMP-3.
003400     05  REI15-LOAN-TERM-R REDEFINES REI15-LOAN-TERM-YEARS
003500                                      PIC X(2).
003600     05  REI15-ANN-APPRECIATION       PIC 9V9(5)      COMP-3.
003700     05  REI15-HOLD-YEARS             PIC 9(3)        COMP-3.
003800     05  REI15-RENOVATION-COST        PIC S9(11)V99   COMP-3.
003900     05  REI15-DISCOUNT-RATE          PIC 9V9(5)      COMP-3.
004000*-----------------------------------------------------------*
004100*        U1 derived-input fields (set when input is zero)     *
004200*-----------------------------------------------------------*
004300     05  REI15-DERIVED-EQUITY          PIC S9(11)V99  COMP-3.
004400     05  REI15-DERIVED-LOAN-AMT        PIC S9(11)V99  COMP-3.
004500     05  REI15-DERIVED-MTG-PAYMENT     PIC S9(11)V99  COMP-3.
004600*-----------------------------------------------------------*
004700*        U1 core ROI metrics                                  *
004800*-----------------------------------------------------------*
004900     05  REI15-EGI                    PIC S9(11)V99   COMP-3.
005000     05  REI15-NOI                    PIC S9(11)V99   COMP-3.
005100     05  REI15-CAP-RATE               PIC S9V9(5)     COMP-3.
005200     05  REI15-GROSS-YIELD            PIC S9V9(5)     COMP-3.
005300     05  REI15-PTCF                   PIC S9(11)V99   COMP-3.
005400     05  REI15-COC                    PIC S9V9(5)     COMP-3.
005500     05  REI15-DSCR                   PIC S9(3)V99    COMP-3.
005600     05  REI15-DSCR-NOT-CALC-SW       PIC X.
005700         88  REI15-DSCR-NOT-CALCULABLE VALUE 'Y'.
005800         88  REI15-DSCR-IS-CALCULABLE  VALUE 'N'.
005900*-----------------------------------------------------------*
006000*        U3 DCF results carried from REIDCF for reporting      *
006100*-----------------------------------------------------------*
006200     05  REI15-NPV                    PIC S9(11)V99   COMP-3.
006300     05  REI15-IRR                    PIC S9V9(5)     COMP-3.
006400     05  REI15-IRR-NOT-CALC-SW        PIC X.
006500         88  REI15-IRR-NOT-CALCULABLE VALUE 'Y'.
006600     05  REI15-TERMINAL-VAL           PIC S9(11)V99   COMP-3.
006700     05  REI15-PROJ-VALUE             PIC S9(11)V99   COMP-3.
006800     05  REI15-TOTAL-RETURN           PIC S9(3)V9(5)  COMP-3.
006900     05  REI15-TOTAL-RETURN-NOT-CALC-SW PIC X.
007000         88  REI15-TOT-RET-NOT-CALCULABLE VALUE 'Y'.
007100     05  REI15-ANNUAL-RETURN          PIC S9V9(5)     COMP-3.
007200*-----------------------------------------------------------*
007300*        U4 interpretation note codes - one 88 set per metric  *
007400*-----------------------------------------------------------*
007500     05  REI15-CAP-NOTE-CD            PIC 9.
007600         88  REI15-CAP-NOT-CALC       VALUE 1.
007700         88  REI15-CAP-BELOW-LOCAL    VALUE 2.
007800         88  REI15-CAP-ABOVE-TYPICAL  VALUE 3.
007900         88  REI15-CAP-WITHIN-RANGE   VALUE 4.
008000     05  REI15-COC-NOTE-CD            PIC 9.
008100         88  REI15-COC-NOT-CALC       VALUE 1.
008200         88  REI15-COC-BELOW-TARGET   VALUE 2.
008300         88  REI15-COC-MEETS-TARGET   VALUE 3.
008400     05  REI15-DSCR-NOTE-CD           PIC 9.
008500         88  REI15-DSCR-BELOW-MIN     VALUE 1.
008600         88  REI15-DSCR-ADEQUATE      VALUE 2.
008700*-----------------------------------------------------------*
008800*        U4 quality grade and overall recommendation           *
008900*-----------------------------------------------------------*
009000     05  REI15-QUALITY                PIC X(12).
009100         88  REI15-QUAL-EXCEPTIONAL   VALUE 'EXCEPTIONAL '.
009200         88  REI15-QUAL-STRONG        VALUE 'STRONG      '.
009300         88  REI15-QUAL-MODERATE      VALUE 'MODERATE    '.
009400         88  REI15-QUAL-CONSERVATIVE  VALUE 'CONSERVATIVE'.
009500     05  REI15-RECOMMEND-CD           PIC 9.
009600         88  REI15-RECOMMEND-COMPELLING    VALUE 1.
009700         88  REI15-RECOMMEND-BALANCED      VALUE 2.
009800         88  REI15-RECOMMEND-CAREFUL-REV   VALUE 3.
009900*-----------------------------------------------------------*
010000*        run-date work, broken out for the page header         *
010100*-----------------------------------------------------------*
010200     05  REI15-RUN-DATE               PIC 9(8).
010300     05  REI15-RUN-DATE-R REDEFINES REI15-RUN-DATE.
010400         10  REI15-RUN-CCYY           PIC 9(4).
010500         10  REI15-RUN-MM             PIC 9(2).
010600         10  REI15-RUN-DD             PIC 9(2).
010700     05  REI15-PAGE-NO                PIC 9(3)        COMP-3.
010800     05  FILLER                       PIC X(10).
