000100*-----------------------------------------------------------*
000200*  REIBT  --  BACKTEST-RESULT RECORD                        *
000300*  one output record per property with selected history,    *
000400*  written by REI3000                                        *
000500*-----------------------------------------------------------*
000600* 02/14/95  dgk  orig                                        *
000700* 11/20/00  dgk  trailing filler cut 20 to 05 - record was    *
000800*                133 bytes, REI3000's FD said 113, neither    *
000900*                matched the other (ticket 4528)              *
001000*-----------------------------------------------------------*
001100 01  REIBT-REC.
001200     05  REIBT-PROP-ID                 PIC 9(5).
001300     05  REIBT-TOTAL-INCOME            PIC S9(11)V99.
001400     05  REIBT-TOTAL-EXPENSES          PIC S9(11)V99.
001500     05  REIBT-NET-CASH-FLOW           PIC S9(11)V99.
001600     05  REIBT-MONTHLY-INCOME          PIC S9(11)V99.
001700     05  REIBT-MONTHLY-EXPENSE         PIC S9(11)V99.
001800     05  REIBT-MONTHLY-CF              PIC S9(11)V99.
001900     05  REIBT-OCCUPANCY               PIC 9V9(4).
002000     05  REIBT-TXN-COUNT               PIC 9(5).
002100     05  REIBT-SHARPE                  PIC S9(3)V9(4).
002200     05  REIBT-MAX-DRAWDOWN            PIC S9(11)V99.
002300     05  FILLER                        PIC X(05).
