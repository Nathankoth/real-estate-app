000100*-----------------------------------------------------------*
000200*  REI6000  --  SIMPLE CASH-PURCHASE METRICS TEST DRIVER      *
000300*  U6 subroutine flow - accepts monthly figures on the          *
000400*  command line and displays the six simple metrics -           *
000500*  exercised standalone, no file pass                            *
000600*-----------------------------------------------------------*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  REI6000.
000900 AUTHOR.      B. A. WOJCIK.
001000 INSTALLATION. DATA PROCESSING - INVESTMENT ANALYSIS UNIT.
001100 DATE-WRITTEN. MARCH 1997.
001200 DATE-COMPILED.
001300 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400*-----------------------------------------------------------*
001500*                 C H A N G E   L O G                         *
001600*-----------------------------------------------------------*
001700* 03/05/97  baw  orig - cap rate and cash-on-cash only          *
001800* 07/22/97  baw  added projected value and total rental income  *
001900* 09/09/99  sek  y2k - no date fields in this program, reviewed *
002000*                for compliance per audit, no change needed    *
002100* 12/04/00  dgk  added REI6-ITER-COUNT 77-level, traced on the  *
002200*                CRT along with the results - analyst wanted a  *
002300*                quick eyeball check that the compounding loop  *
002400*                actually ran HOLD-YEARS times and not off by   *
002500*                one in either direction (ticket 4560)          *
002600*-----------------------------------------------------------*
002700 ENVIRONMENT DIVISION.
002800*
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     CONSOLE IS CRT.
003200*
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500*
003600*        raw command-line image, split below - unedited digit
003700*        strings at the implied decimal position shown in
003800*        WS-CMD-FIELDS, no dollar signs or decimal points are
003900*        expected to actually be typed on the command line
004000 01  WS-COMMAND-LINE                PIC X(100).
004100 01  WS-CMD-FIELDS.
004200     05  WS-CMD-PRICE               PIC 9(9)V99.
004300     05  WS-CMD-RENT                PIC 9(7)V99.
004400     05  WS-CMD-EXPENSE             PIC 9(7)V99.
004500     05  WS-CMD-OCCUPANCY           PIC 9V9(4).
004600     05  WS-CMD-HOLD-YEARS          PIC 9(3).
004700     05  WS-CMD-APPRECIATION        PIC 9V9(5).
004800     05  FILLER                     PIC X(05).
004900*        alternate raw-text view, used when tracing bad input
005000 01  WS-CMD-FIELDS-R REDEFINES WS-CMD-FIELDS.
005100     05  WS-CMD-RAW-TEXT            PIC X(35).
005200*
005300*        77-level standalone counter - not part of any group,
005400*        just a scratch tally of how many times the appreciation
005500*        factor got compounded this run (see C020 below)
005600 77  REI6-ITER-COUNT                PIC S9(3)      COMP
005700                                    VALUE ZERO.
005800*
005900 01  REI6-INPUT-WORK.
006000     05  REI6-PRICE                PIC S9(9)V99   COMP-3.
006100     05  REI6-MONTHLY-RENT         PIC S9(9)V99   COMP-3.
006200     05  REI6-MONTHLY-EXPENSE      PIC S9(9)V99   COMP-3.
006300     05  REI6-OCCUPANCY            PIC 9V9(4)     COMP-3.
006400     05  REI6-HOLD-YEARS           PIC S9(3)      COMP.
006500     05  REI6-APPRECIATION         PIC S9V9(5)    COMP-3.
006600     05  FILLER                     PIC X(10).
006700*        byte view, used when tracing packed-field corruption
006800 01  REI6-INPUT-WORK-R REDEFINES REI6-INPUT-WORK.
006900     05  FILLER                     PIC X(35).
007000 01  REI6-RESULT-WORK.
007100     05  REI6-ANNUAL-RENT          PIC S9(11)V99  COMP-3.
007200     05  REI6-ANNUAL-EXPENSE       PIC S9(11)V99  COMP-3.
007300     05  REI6-NOI                  PIC S9(11)V99  COMP-3.
007400     05  REI6-CAP-RATE             PIC S9(3)V9(4) COMP-3.
007500     05  REI6-COC                  PIC S9(3)V9(4) COMP-3.
007600     05  REI6-PROJ-VALUE           PIC S9(11)V99  COMP-3.
007700     05  REI6-PROJ-FACTOR          PIC S9(5)V9(5) COMP-3.
007800     05  REI6-TOTAL-RENTAL-INCOME  PIC S9(11)V99  COMP-3.
007900     05  FILLER                     PIC X(15).
008000*        byte view, used when tracing packed-field corruption
008100 01  REI6-RESULT-WORK-R REDEFINES REI6-RESULT-WORK.
008200     05  FILLER                     PIC X(49).
008300 01  REI6-SUBSCRIPTS.
008400     05  REI6-YR-SUB               PIC S9(3)      COMP.
008500     05  FILLER                     PIC X(05).
008600 01  REI6-DISPLAY-WORK.
008700     05  REI6-EDIT-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99-.
008800     05  REI6-EDIT-RATE            PIC Z9.9999-.
008900     05  FILLER                     PIC X(05).
009000*
009100 PROCEDURE DIVISION.
009200*
009300 A010-MAIN-LINE.
009400     DISPLAY SPACES UPON CRT.
009500*        cmd line values are unedited digit strings at the
009600*        implied decimal position shown in WS-CMD-FIELDS below
009700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
009800     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
009900         INTO WS-CMD-PRICE WS-CMD-RENT WS-CMD-EXPENSE
010000              WS-CMD-OCCUPANCY WS-CMD-HOLD-YEARS
010100              WS-CMD-APPRECIATION.
010200     DISPLAY SPACES UPON CRT.
010300     DISPLAY '* * * * B E G I N   R E I 6 0 0 0 . C B L * * * *'
010400         UPON CRT AT 1401.
010500*        PRICE is the one field this test driver truly cannot
010600*        default around - cap rate and cash-on-cash are both
010700*        divided by it in C010, so bail out clean up front
010800*        rather than let a later COMPUTE blow up on a zero divide
010900     IF WS-CMD-PRICE = ZERO
011000         DISPLAY '!!!! ENTER PRICE RENT EXPENSE OCCUPANCY'
011100             UPON CRT AT 2301
011200         DISPLAY '!!!!   HOLD-YEARS APPRECIATION ON CMD LINE'
011300             UPON CRT AT 2401
011400         STOP RUN.
011500     PERFORM B010-MOVE-AND-DEFAULT.
011600     PERFORM C010-CALC-METRICS.
011700     PERFORM D010-DISPLAY-RESULTS.
011800     STOP RUN.
011900*
012000*        move the unedited command-line digits into packed
012100*        working fields, then apply the house default rules for
012200*        any field the caller left as zero - RENT and EXPENSE
012300*        are allowed to be legitimately zero (an all-cash vacant
012400*        lot test case) so they get no default treatment here
012500 B010-MOVE-AND-DEFAULT.
012600     MOVE WS-CMD-PRICE          TO REI6-PRICE.
012700     MOVE WS-CMD-RENT           TO REI6-MONTHLY-RENT.
012800     MOVE WS-CMD-EXPENSE        TO REI6-MONTHLY-EXPENSE.
012900     MOVE WS-CMD-OCCUPANCY      TO REI6-OCCUPANCY.
013000     MOVE WS-CMD-HOLD-YEARS     TO REI6-HOLD-YEARS.
013100     MOVE WS-CMD-APPRECIATION   TO REI6-APPRECIATION.
013200*        default occupancy to 90% when not supplied
013300     IF REI6-OCCUPANCY = ZERO
013400         MOVE .9000 TO REI6-OCCUPANCY.
013500*        default hold period to 5 years when not supplied
013600     IF REI6-HOLD-YEARS = ZERO
013700         MOVE 5 TO REI6-HOLD-YEARS.
013800*        default appreciation to 3% annually when not supplied
013900     IF REI6-APPRECIATION = ZERO
014000         MOVE .03000 TO REI6-APPRECIATION.
014100*
014200*        the six simple cash-purchase metrics - no financing
014300*        assumed anywhere in this paragraph, this is the quick
014400*        all-cash sanity check an analyst runs from a terminal
014500*        before bothering to key a full record into REI2000
014600 C010-CALC-METRICS.
014700*        gross annual rent collected, haircut by occupancy
014800     COMPUTE REI6-ANNUAL-RENT ROUNDED =
014900         REI6-MONTHLY-RENT * 12 * REI6-OCCUPANCY.
015000*        annual operating expenses, no occupancy haircut - a
015100*        vacant unit still draws taxes, insurance, and upkeep
015200     COMPUTE REI6-ANNUAL-EXPENSE ROUNDED =
015300         REI6-MONTHLY-EXPENSE * 12.
015400*        net operating income - income less expenses, no debt
015500*        service since this driver assumes an all-cash buyer
015600     COMPUTE REI6-NOI =
015700         REI6-ANNUAL-RENT - REI6-ANNUAL-EXPENSE.
015800*        guard the divide - PRICE was already checked nonzero
015900*        back in A010, but OCCUPANCY/HOLD-YEARS defaulting could
016000*        still leave PRICE untouched and zero is still zero
016100     IF REI6-PRICE = ZERO
016200         MOVE ZERO TO REI6-CAP-RATE REI6-COC
016300     ELSE
016400*            cap rate is NOI over price; cash-on-cash collapses
016500*            to the same figure here since there is no mortgage
016600*            payment to subtract and no down payment fraction -
016700*            the two diverge once REI2000 layers financing in
016800         COMPUTE REI6-CAP-RATE ROUNDED = REI6-NOI / REI6-PRICE
016900         MOVE REI6-CAP-RATE TO REI6-COC.
017000*        compound the appreciation factor one year at a time -
017100*        reset the running tally of how many years were actually
017200*        compounded before the PERFORM VARYING loop starts
017300     MOVE 1 TO REI6-PROJ-FACTOR.
017400     MOVE ZERO TO REI6-ITER-COUNT.
017500     PERFORM C020-RAISE-APPREC-POWER
017600         VARYING REI6-YR-SUB FROM 1 BY 1
017700         UNTIL REI6-YR-SUB > REI6-HOLD-YEARS.
017800*        projected value after HOLD-YEARS years of compounding
017900     COMPUTE REI6-PROJ-VALUE ROUNDED =
018000         REI6-PRICE * REI6-PROJ-FACTOR.
018100*        simple total of nominal rent collected over the hold
018200*        period - no reinvestment, no vacancy drift year to year
018300     COMPUTE REI6-TOTAL-RENTAL-INCOME ROUNDED =
018400         REI6-ANNUAL-RENT * REI6-HOLD-YEARS.
018500*
018600*        one compounding step - (1 + APPRECIATION) multiplied
018700*        into the running factor once per year of hold period;
018800*        bump the 77-level iteration tally so D010 can show the
018900*        analyst the loop really did run HOLD-YEARS times
019000 C020-RAISE-APPREC-POWER.
019100     COMPUTE REI6-PROJ-FACTOR ROUNDED =
019200         REI6-PROJ-FACTOR * (1 + REI6-APPRECIATION).
019300     ADD 1 TO REI6-ITER-COUNT.
019400*
019500*        six metrics, one DISPLAY each, in the same fixed
019600*        screen rows the analysts have used since the original
019700*        03/05/97 version - do not renumber these rows, the
019800*        terminal macro keyed off them expects them where they are
019900 D010-DISPLAY-RESULTS.
020000     DISPLAY SPACES UPON CRT.
020100     MOVE REI6-ANNUAL-RENT TO REI6-EDIT-AMOUNT.
020200     DISPLAY 'ANNUAL RENT. . . . . :' REI6-EDIT-AMOUNT
020300         UPON CRT AT 1001.
020400     MOVE REI6-ANNUAL-EXPENSE TO REI6-EDIT-AMOUNT.
020500     DISPLAY 'ANNUAL EXPENSES. . . :' REI6-EDIT-AMOUNT
020600         UPON CRT AT 1101.
020700     MOVE REI6-NOI TO REI6-EDIT-AMOUNT.
020800     DISPLAY 'NOI (ANNUAL CASHFLOW):' REI6-EDIT-AMOUNT
020900         UPON CRT AT 1201.
021000     MOVE REI6-CAP-RATE TO REI6-EDIT-RATE.
021100     DISPLAY 'CAP RATE . . . . . . :' REI6-EDIT-RATE
021200         UPON CRT AT 1301.
021300     MOVE REI6-COC TO REI6-EDIT-RATE.
021400     DISPLAY 'CASH-ON-CASH . . . . :' REI6-EDIT-RATE
021500         UPON CRT AT 1401.
021600     MOVE REI6-PROJ-VALUE TO REI6-EDIT-AMOUNT.
021700     DISPLAY 'PROJECTED VALUE. . . :' REI6-EDIT-AMOUNT
021800         UPON CRT AT 1501.
021900     MOVE REI6-TOTAL-RENTAL-INCOME TO REI6-EDIT-AMOUNT.
022000     DISPLAY 'TOTAL RENTAL INCOME. :' REI6-EDIT-AMOUNT
022100         UPON CRT AT 1601.
022200*        trace line only - not one of the six published metrics,
022300*        added per ticket 4560 so a degenerate run (loop never
022400*        firing, or firing too many times off a bad HOLD-YEARS)
022500*        shows up on the glass instead of just a wrong PROJ-VALUE
022600     DISPLAY 'YEARS COMPOUNDED. . . :' REI6-ITER-COUNT
022700         UPON CRT AT 1701.
