000100*-----------------------------------------------------------*
000200*  REI2000  --  REAL ESTATE ROI ANALYSIS BATCH DRIVER         *
000300*  reads PROPERTY-INPUT and PARAMS, computes U1 core ROI      *
000400*  metrics, U2 amortization, U3 DCF/NPV/IRR, U4 interpretation *
000500*  and grade, U7 multi-year projections and risk score, U8     *
000600*  currency/percent formatting, writes ROI-RESULT and the      *
000700*  property section of ANALYSIS-REPORT, and prints the final   *
000800*  control totals                                              *
000900*-----------------------------------------------------------*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.  REI2000.
001200 AUTHOR.      D. G. KOWALSKI.
001300 INSTALLATION. DATA PROCESSING - INVESTMENT ANALYSIS UNIT.
001400 DATE-WRITTEN. SEPTEMBER 1993.
001500 DATE-COMPILED.
001600 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*-----------------------------------------------------------*
001800*                 C H A N G E   L O G                         *
001900*-----------------------------------------------------------*
002000* 09/18/93  baw  orig - EGI/NOI/cap rate/COC/DSCR only          *
002100* 11/14/94  dgk  added batch control totals (see REITOT)        *
002200* 01/11/96  dgk  added derived-input fallback rules (equity,    *
002300*                loan amount, mortgage payment)                 *
002400* 05/02/96  dgk  added DSCR-not-calculable handling              *
002500* 07/19/96  dgk  added U2 amortization and U3 DCF/NPV/IRR         *
002600*                (Newton-Raphson, see REIDCF)                    *
002700* 04/02/98  baw  raised CF-TABLE max hold years to 40             *
002800* 03/05/97  dgk  added U4 interpretation notes, quality grade,    *
002900*                overall recommendation, and U7 projections/      *
003000*                risk score                                       *
003100* 02/09/99  sek  y2k - run-date expanded to CCYYMMDD               *
003200* 08/30/99  sek  y2k - page header date widened, no logic change  *
003300* 03/14/00  dgk  currency/percent symbols now looked up by region *
003400*                (see REIFMT-REGION-TABLE in REIPARM) ticket 4471 *
003500* 11/20/00  dgk  K015/K020 corrected against investor committee's *
003600*                sign-off sheet - rent grows at its own 2% rate,  *
003700*                not the appreciation rate; expense projection    *
003800*                now carries the mortgage payment and 2.5%        *
003900*                inflation; risk thresholds/points/bands brought  *
004000*                in line with the U/W manual (ticket 4528)        *
004100* 12/04/00  dgk  H015 terminal value was dividing by terminal cap *
004200*                + .00001 to dodge a zero divide - a degenerate   *
004300*                LOCAL-REFS record (cap-low=cap-high=zero) was    *
004400*                still slipping a near-infinite value past it;    *
004500*                now an explicit zero-cap check forces the        *
004600*                terminal value itself to zero; also added a       *
004700*                page-line counter so long runs break pages        *
004800*                cleanly instead of running the property section   *
004900*                off the bottom of the form (ticket 4560)          *
005000*-----------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200*
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CONSOLE IS CRT
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT PROPERTY-INPUT ASSIGN TO REI1S
006000            ORGANIZATION IS RECORD SEQUENTIAL.
006100     SELECT PARAMS         ASSIGN TO REIPARM
006200            ORGANIZATION IS RECORD SEQUENTIAL.
006300     SELECT ROI-RESULT     ASSIGN TO REIRES
006400            ORGANIZATION IS RECORD SEQUENTIAL.
006500     SELECT ANALYSIS-REPORT ASSIGN TO REIRPT
006600            ORGANIZATION IS RECORD SEQUENTIAL.
006700*
006800 DATA DIVISION.
006900*
007000 FILE SECTION.
007100*
007200*        one record per property - see REI1S for the raw 180-
007300*        byte extract layout; this is the only input record that
007400*        drives the whole run, one pass, no sort needed here
007500 FD  PROPERTY-INPUT
007600     RECORD CONTAINS 180 CHARACTERS
007700     LABEL RECORDS ARE STANDARD
007800     DATA RECORD IS REI1S-REC.
007900     COPY REI1S.
008000*
008100*        single fixed control record - thresholds, backtest
008200*        window, and the region/currency table all live here
008300 FD  PARAMS
008400     RECORD CONTAINS 80 CHARACTERS
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS REIPARM-REC.
008700     COPY REIPARM.
008800*
008900*        one output record per property - every U1/U3/U4/U7
009000*        figure the downstream reporting process needs, none of
009100*        the raw-echo or intermediate work fields
009200 FD  ROI-RESULT
009300     RECORD CONTAINS 150 CHARACTERS
009400     LABEL RECORDS ARE STANDARD
009500     DATA RECORD IS REIRES-REC.
009600     COPY REIRES.
009700*
009800*        opened OUTPUT here - this program runs first and starts
009900*        the report fresh; REI3000 runs second and opens the
010000*        same file EXTEND to append its backtest section
010100 FD  ANALYSIS-REPORT
010200     RECORD CONTAINS 132 CHARACTERS
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS AR-LINE.
010500 01  AR-LINE                       PIC X(132).
010600*
010700 WORKING-STORAGE SECTION.
010800*
010900     COPY REI1500.
011000     COPY REIDCF.
011100     COPY REIPROJ.
011200     COPY REITOT.
011300     COPY REIRPT.
011400*
011500*        77-level page-control items - standalone counters, not
011600*        part of any group; WS-LINE-COUNT tracks how far down
011700*        the current page the last WRITE left the cursor,
011800*        WS-MAX-LINES-PER-PAGE is the form depth, and
011900*        WS-PROP-LINES-THIS-SECTION is the fixed line count one
012000*        property section always prints (ticket 4560)
012100 77  WS-LINE-COUNT                  PIC S9(3)      COMP
012200                                    VALUE ZERO.
012300 77  WS-MAX-LINES-PER-PAGE          PIC S9(3)      COMP
012400                                    VALUE +55.
012500*        header(1) + input-echo(1) + 4 metrics lines + 3 note
012600*        lines + grade(1) + risk(1) + proj-hdr(1) + 4 proj rows
012700*        + blank(1) = 17 lines, fixed regardless of which branch
012800*        any IF inside N010/N020 below takes
012900 77  WS-PROP-LINES-THIS-SECTION     PIC S9(3)      COMP
013000                                    VALUE +17.
013100*
013200 01  WS-SWITCHES.
013300     05  WS-EOF-SW                 PIC X.
013400         88  WS-EOF                VALUE 'Y'.
013500         88  WS-NOT-EOF            VALUE 'N'.
013600     05  FILLER                    PIC X(04).
013700 01  WS-SUBSCRIPTS.
013800     05  WS-I                      PIC S9(3)   COMP.
013900     05  WS-J                      PIC S9(3)   COMP.
014000     05  FILLER                    PIC X(04).
014100 01  WS-EDIT-WORK.
014200     05  WS-EDIT-AMOUNT            PIC Z,ZZZ,ZZZ,ZZ9.99-.
014300     05  WS-EDIT-PCT               PIC ZZ9.99.
014400     05  WS-EDIT-RATE              PIC ZZ9.99.
014500     05  FILLER                    PIC X(05).
014600 01  WS-PARAM-WORK.
014700     05  WS-CAP-LOW                PIC S9V9(5)    COMP-3.
014800     05  WS-CAP-HIGH               PIC S9V9(5)    COMP-3.
014900     05  WS-COC-TARGET             PIC S9V9(5)    COMP-3.
015000     05  WS-DSCR-MIN               PIC S9(3)V99   COMP-3.
015100     05  WS-DISC-RATE              PIC S9V9(5)    COMP-3.
015200*        U7 projection-table growth constants - not on PARAMS,
015300*        house default rates per the REI7 analyst write-up
015400     05  WS-RENT-GROWTH-RATE       PIC S9V9(5)    COMP-3
015500                                   VALUE .02000.
015600     05  WS-EXPENSE-INFL-RATE      PIC S9V9(5)    COMP-3
015700                                   VALUE .02500.
015800     05  FILLER                    PIC X(05).
015900*
016000 PROCEDURE DIVISION.
016100*
016200*        standard shape for this shop's batch drivers - open
016300*        everything, prime PARAMS and the first PROPERTY-INPUT
016400*        record, print the page one header, then drive the
016500*        control loop until PROPERTY-INPUT hits end of file
016600 A010-MAIN-LINE.
016700     DISPLAY SPACES UPON CRT.
016800     DISPLAY '* * * * B E G I N   R E I 2 0 0 0 . C B L * * * *'
016900         UPON CRT AT 1401.
017000     MOVE 'N'              TO WS-EOF-SW.
017100     MOVE 1                TO REI15-PAGE-NO.
017200     OPEN INPUT  PROPERTY-INPUT.
017300     OPEN INPUT  PARAMS.
017400     OPEN OUTPUT ROI-RESULT.
017500     OPEN OUTPUT ANALYSIS-REPORT.
017600     PERFORM B010-READ-PARAMS.
017700     PERFORM B020-BUILD-REGION-TABLE.
017800     PERFORM B030-PRINT-PAGE-HEADER.
017900     PERFORM C010-READ-PROPERTY.
018000     PERFORM D010-PROCESS-PROPERTY THRU D010-PROCESS-PROPERTY-EXIT
018100         UNTIL WS-EOF.
018200     PERFORM Z010-PRINT-FINAL-TOTALS.
018300     CLOSE PROPERTY-INPUT PARAMS ROI-RESULT ANALYSIS-REPORT.
018400     DISPLAY 'R E I 2 0 0 0   C O M P L E T E' UPON CRT AT 2301.
018500     STOP RUN.
018600*
018700*        single fixed PARAMS record - if the file is empty there
018800*        is nothing to validate against for the whole run, so
018900*        this aborts immediately rather than defaulting blind
019000 B010-READ-PARAMS.
019100     READ PARAMS AT END
019200         DISPLAY '!!!! PARAMS FILE EMPTY - ABORTING'
019300             UPON CRT AT 2301
019400         STOP RUN.
019500     MOVE REIPARM-CAP-LOW      TO WS-CAP-LOW.
019600     MOVE REIPARM-CAP-HIGH     TO WS-CAP-HIGH.
019700     MOVE REIPARM-COC-TARGET   TO WS-COC-TARGET.
019800     MOVE REIPARM-DSCR-MIN     TO WS-DSCR-MIN.
019900     MOVE REIPARM-DISC-RATE    TO WS-DISC-RATE.
020000*
020100 B020-BUILD-REGION-TABLE.
020200*        literal table already populated by VALUE clauses in
020300*        REIFMT-REGION-VALUES (see REIPARM) - nothing to load
020400     CONTINUE.
020500*
020600*        prints the form header and resets the page-line count -
020700*        called once up front by A010, and again from D010
020800*        whenever B015's check below decides a new page is due
020900 B030-PRINT-PAGE-HEADER.
021000     MOVE SPACES               TO AR-LINE.
021100     ACCEPT REI15-RUN-DATE FROM DATE YYYYMMDD.
021200     STRING REI15-RUN-MM '/' REI15-RUN-DD '/' REI15-RUN-CCYY
021300         DELIMITED BY SIZE INTO REIRPT-HDR-RUN-DATE.
021400     MOVE REI15-PAGE-NO        TO REIRPT-HDR-PAGE-NO.
021500     MOVE REIRPT-HDR-LINE      TO AR-LINE.
021600     WRITE AR-LINE.
021700     ADD 1 TO REI15-PAGE-NO.
021800*        new page just started - nothing printed on it yet
021900     MOVE ZERO TO WS-LINE-COUNT.
022000*
022100 C010-READ-PROPERTY.
022200     READ PROPERTY-INPUT AT END
022300         MOVE 'Y' TO WS-EOF-SW.
022400*
022500******************************************
022600*        U1 / U2 / U3 / U4 / U7 / U9 MAIN SECTION  *
022700******************************************
022800*
023000*        lays the units out - echo/default the raw input, score
023100*        the core ROI metrics, amortize the loan, build the DCF
023200*        cash-flow vector and NPV/IRR, total/annualized return,
023300*        interpret the notes/grade/recommendation, build the
023400*        U7 projections and risk score, write the output record,
023500*        print the report section, roll it into the batch totals
023600 D010-PROCESS-PROPERTY.
023700*        U1 raw-echo + default rules
023800     PERFORM E010-MOVE-INPUT-ECHO.
023900     PERFORM E020-APPLY-DEFAULT-RULES.
024000*        U1 core ROI metrics - EGI/NOI/cap rate/gross yield
024100     PERFORM F010-CALC-CORE-METRICS.
024200*        U2 loan amortization, PTCF/COC/DSCR
024300     PERFORM G010-AMORTIZE-LOAN.
024400*        U3 discounted cash-flow vector, NPV, IRR
024500     PERFORM H010-BUILD-CASH-FLOWS.
024600     PERFORM H020-CALC-NPV.
024700     PERFORM H030-CALC-IRR.
024800     PERFORM H040-CALC-TOTAL-RETURN.
024900*        U4 interpretation notes, quality grade, recommendation
025000     PERFORM J010-INTERPRET-METRICS.
025100     PERFORM J020-ASSIGN-QUALITY-GRADE.
025200     PERFORM J030-ASSIGN-RECOMMENDATION.
025300*        U7 multi-year projections and risk score
025400     PERFORM K010-BUILD-PROJECTIONS.
025500     PERFORM K020-CALC-RISK-SCORE.
025600*        U9 output record, then the printed report section -
025700*        check for a page break BEFORE printing, not after, so
025800*        a section is never split across the bottom of a form
025900     PERFORM M010-WRITE-ROI-RESULT.
026000     PERFORM B015-CHECK-PAGE-BREAK.
026100     PERFORM N010-PRINT-PROPERTY-SECTION.
026200     ADD WS-PROP-LINES-THIS-SECTION TO WS-LINE-COUNT.
026300     PERFORM Y010-ACCUM-TOTALS.
026400     PERFORM C010-READ-PROPERTY.
026500 D010-PROCESS-PROPERTY-EXIT.
026600     EXIT.
026700*
026800*        fires a fresh page header whenever the running line
026900*        count plus the next property section's fixed size
027000*        would run past the bottom of the form - keeps a
027100*        section from being split across two pages (ticket 4560)
027200 B015-CHECK-PAGE-BREAK.
027300     IF WS-LINE-COUNT + WS-PROP-LINES-THIS-SECTION >
027400             WS-MAX-LINES-PER-PAGE
027500         PERFORM B030-PRINT-PAGE-HEADER.
027600*
027700*        straight field-for-field copy off the raw extract, plus
027900*        (vacancy and discount rate) - everything else defaults
028000*        in E020 below, once the derived-input fields exist to
028100*        default against
028200 E010-MOVE-INPUT-ECHO.
028300     MOVE REI1S-PROP-ID            TO REI15-PROP-ID.
028400     MOVE REI1S-PROP-NAME          TO REI15-PROP-NAME.
028500     MOVE REI1S-PROP-REGION        TO REI15-PROP-REGION.
028600     MOVE REI1S-PURCHASE-PRICE     TO REI15-PURCHASE-PRICE.
028700     MOVE REI1S-GROSS-RENT-ANNUAL  TO REI15-GROSS-RENT-ANNUAL.
028800     MOVE REI1S-VACANCY-RATE       TO REI15-VACANCY-RATE.
028900     MOVE REI1S-OPER-EXPENSES      TO REI15-OPER-EXPENSES.
029000     MOVE REI1S-ANN-MTG-PAYMENT    TO REI15-ANN-MTG-PAYMENT.
029100     MOVE REI1S-EQUITY             TO REI15-EQUITY.
029200     MOVE REI1S-DOWN-PAYMENT       TO REI15-DOWN-PAYMENT.
029300     MOVE REI1S-LOAN-AMOUNT        TO REI15-LOAN-AMOUNT.
029400     MOVE REI1S-INTEREST-RATE      TO REI15-INTEREST-RATE.
029500     MOVE REI1S-LOAN-TERM-YEARS    TO REI15-LOAN-TERM-YEARS.
029600     MOVE REI1S-ANN-APPRECIATION   TO REI15-ANN-APPRECIATION.
029700     MOVE REI1S-HOLD-YEARS         TO REI15-HOLD-YEARS.
029800     MOVE REI1S-RENOVATION-COST    TO REI15-RENOVATION-COST.
029900     MOVE REI1S-DISCOUNT-RATE      TO REI15-DISCOUNT-RATE.
030000*        vacancy defaults to 10% when the extract left it zero
030100     IF REI15-VACANCY-RATE = ZERO
030200         MOVE .10000                TO REI15-VACANCY-RATE.
030300*        discount rate falls back to the PARAMS house rate -
030400*        WS-DISC-RATE was loaded once in B010, same value used
030500*        for every property this run unless the extract supplies
030600*        its own
030700     IF REI15-DISCOUNT-RATE = ZERO
030800         MOVE WS-DISC-RATE          TO REI15-DISCOUNT-RATE.
030900*
031000*        three independent fallback chains, each tried top to
031100*        bottom until a nonzero source is found - down payment
031200*        beats equity beats a flat 20% assumption; loan amount
031300*        falls back to price less derived equity; mortgage
031400*        payment is left zero here on purpose when not supplied,
031500*        G010 fills it in once the amortization schedule exists
031600 E020-APPLY-DEFAULT-RULES.
031700     IF REI15-DOWN-PAYMENT NOT = ZERO
031800         MOVE REI15-DOWN-PAYMENT    TO REI15-DERIVED-EQUITY
031900     ELSE
032000     IF REI15-EQUITY NOT = ZERO
032100         MOVE REI15-EQUITY          TO REI15-DERIVED-EQUITY
032200     ELSE
032300         COMPUTE REI15-DERIVED-EQUITY ROUNDED =
032400             REI15-PURCHASE-PRICE * .20.
032500     IF REI15-LOAN-AMOUNT NOT = ZERO
032600         MOVE REI15-LOAN-AMOUNT     TO REI15-DERIVED-LOAN-AMT
032700     ELSE
032800         COMPUTE REI15-DERIVED-LOAN-AMT ROUNDED =
032900             REI15-PURCHASE-PRICE - REI15-DERIVED-EQUITY.
033000     IF REI15-ANN-MTG-PAYMENT NOT = ZERO
033100         MOVE REI15-ANN-MTG-PAYMENT TO REI15-DERIVED-MTG-PAYMENT.
033200*            computed after amortization in G010 when zero
033300*
033400*        the four U1 core metrics - effective gross income,
033500*        net operating income, cap rate, gross yield; all four
033600*        guarded against a zero purchase price since two of
033700*        them divide by it directly
033800 F010-CALC-CORE-METRICS.
033900*        gross rent less the vacancy haircut applied in E010
034000     COMPUTE REI15-EGI ROUNDED =
034100         REI15-GROSS-RENT-ANNUAL *
034200             (1 - REI15-VACANCY-RATE).
034300*        EGI less operating expenses, before any debt service
034400     COMPUTE REI15-NOI ROUNDED =
034500         REI15-EGI - REI15-OPER-EXPENSES.
034600     IF REI15-PURCHASE-PRICE NOT = ZERO
034700         COMPUTE REI15-CAP-RATE ROUNDED =
034800             REI15-NOI / REI15-PURCHASE-PRICE
034900     ELSE
035000         MOVE ZERO TO REI15-CAP-RATE.
035100*        gross yield - unadjusted rent over price, no expense or
035200*        vacancy haircut, a coarser figure than cap rate
035300     IF REI15-PURCHASE-PRICE NOT = ZERO
035400         COMPUTE REI15-GROSS-YIELD ROUNDED =
035500             REI15-GROSS-RENT-ANNUAL / REI15-PURCHASE-PRICE
035600     ELSE
035700         MOVE ZERO TO REI15-GROSS-YIELD.
035800*
035900*        U2 level-payment amortization - monthly rate, capped
036000*        period count, compound factor built by repeated
036100*        multiplication (G020 below), then the standard mortgage
036200*        constant formula, or a straight-line split when the
036300*        rate is zero (no compounding to divide against)
036400 G010-AMORTIZE-LOAN.
036500     COMPUTE REIDCF-MONTHLY-RATE ROUNDED =
036600         REI15-INTEREST-RATE / 12.
036700     COMPUTE REIDCF-NUM-PERIODS =
036800         REI15-LOAN-TERM-YEARS * 12.
036900*        cap at 40 years (480 months) - the CF-TABLE in REIDCF
037000*        is only sized for a 40-year hold, raised here from the
037100*        original 30 ticket 4471 follow-up
037200     IF REIDCF-NUM-PERIODS > 480
037300         MOVE 480 TO REIDCF-NUM-PERIODS.
037400     MOVE 1 TO REIDCF-COMPOUND-FACTOR.
037500     PERFORM G020-COMPOUND-RATE
037600         VARYING REIDCF-PERIOD-SUB FROM 1 BY 1
037700         UNTIL REIDCF-PERIOD-SUB > REIDCF-NUM-PERIODS.
037800*        zero-rate loans split principal evenly - the standard
037900*        mortgage-constant formula below divides by
038000*        (COMPOUND-FACTOR - 1), which is zero when the rate
038100*        itself is zero
038200     IF REIDCF-MONTHLY-RATE = ZERO OR REIDCF-NUM-PERIODS = ZERO
038300         COMPUTE REIDCF-MONTHLY-PAYMENT ROUNDED =
038400             REI15-DERIVED-LOAN-AMT / REIDCF-NUM-PERIODS
038500     ELSE
038600         COMPUTE REIDCF-MONTHLY-PAYMENT ROUNDED =
038700             REI15-DERIVED-LOAN-AMT * REIDCF-MONTHLY-RATE *
038800             REIDCF-COMPOUND-FACTOR /
038900             (REIDCF-COMPOUND-FACTOR - 1).
039000     COMPUTE REIDCF-ANNUAL-PAYMENT ROUNDED =
039100         REIDCF-MONTHLY-PAYMENT * 12.
039200*        fall back to the schedule's own payment only when the
039300*        extract did not already supply one in E020 above
039400     IF REI15-DERIVED-MTG-PAYMENT = ZERO
039500         MOVE REIDCF-ANNUAL-PAYMENT TO REI15-DERIVED-MTG-PAYMENT.
039600*        pre-tax cash flow - NOI less the annual mortgage payment
039700     COMPUTE REI15-PTCF ROUNDED =
039800         REI15-NOI - REI15-DERIVED-MTG-PAYMENT.
039900     IF REI15-DERIVED-EQUITY NOT = ZERO
040000         COMPUTE REI15-COC ROUNDED =
040100             REI15-PTCF / REI15-DERIVED-EQUITY
040200     ELSE
040300         MOVE ZERO TO REI15-COC.
040400*        an all-cash purchase has no mortgage payment to cover -
040500*        DSCR is undefined, not zero, so it is flagged not-
040600*        calculable rather than reported as a real ratio
040700     IF REI15-DERIVED-MTG-PAYMENT = ZERO
040800         MOVE 'Y' TO REI15-DSCR-NOT-CALC-SW
040900         MOVE ZERO TO REI15-DSCR
041000     ELSE
041100         MOVE 'N' TO REI15-DSCR-NOT-CALC-SW
041200         COMPUTE REI15-DSCR ROUNDED =
041300             REI15-NOI / REI15-DERIVED-MTG-PAYMENT.
041400*
041500*        one compounding step of (1 + monthly rate), called once
041600*        per period by the PERFORM VARYING in G010 above - builds
041700*        (1+i)^n the long way, no exponentiation against a
041800*        variable power needed here since n grows one at a time
041900 G020-COMPOUND-RATE.
042000     COMPUTE REIDCF-COMPOUND-FACTOR ROUNDED =
042100         REIDCF-COMPOUND-FACTOR * (1 + REIDCF-MONTHLY-RATE).
042200*
042300******************************************
042400*        U3 DISCOUNTED CASH FLOW / NPV / IRR      *
042500******************************************
042600*
042700*        builds the year-0-through-hold-years cash-flow vector -
042800*        year 0 is the negative of equity plus renovation cost
042900*        (the cash actually laid out at closing), years 1..N
043000*        are built one at a time by H015 below
043100 H010-BUILD-CASH-FLOWS.
043200     MOVE REI15-HOLD-YEARS TO REIDCF-HOLD-YEARS-USED.
043300*        cap hold years at 40 - REIDCF-CF-TABLE only has that
043400*        many slots (see the 04/02/98 change log entry above)
043500     IF REIDCF-HOLD-YEARS-USED > 40
043600         MOVE 40 TO REIDCF-HOLD-YEARS-USED.
043700     MOVE ZERO TO REIDCF-CF-TABLE-R.
043800     MOVE 0 TO REIDCF-CF-YEAR (1).
043900     COMPUTE REIDCF-CF-AMOUNT (1) =
044000         0 - (REI15-DERIVED-EQUITY + REI15-RENOVATION-COST).
044100     MOVE 1 TO REIDCF-CF-DISCOUNT-FACTOR (1).
044200     MOVE REIDCF-CF-AMOUNT (1) TO REIDCF-CF-PV (1).
044300     PERFORM H015-BUILD-ONE-YEAR
044400         VARYING REIDCF-CF-IDX FROM 2 BY 1
044500         UNTIL REIDCF-CF-IDX > REIDCF-HOLD-YEARS-USED + 1.
044600*
044700*        one year's cash-flow table row - ordinary PTCF every
044800*        year, plus the reversion (terminal) value folded into
044900*        the LAST year only, then the year's discount factor and
045000*        present value
045100 H015-BUILD-ONE-YEAR.
045200     COMPUTE REIDCF-CF-YEAR (REIDCF-CF-IDX) =
045300         REIDCF-CF-IDX - 1.
045400     MOVE REI15-PTCF TO REIDCF-CF-AMOUNT (REIDCF-CF-IDX).
045500     IF REIDCF-CF-IDX = REIDCF-HOLD-YEARS-USED + 1
045600*            terminal cap is the midpoint of the PARAMS local-
045700*            market cap-rate band, not the property's own cap
045800*            rate - this is a market-exit assumption, not a
045900*            restatement of the property's current performance
046000         COMPUTE REIDCF-TERMINAL-CAP =
046100             (WS-CAP-LOW + WS-CAP-HIGH) / 2
046200*            LOCAL-REFS CAP-LOW/CAP-HIGH both blank or zeroed
046300*            leaves the terminal cap at zero - spec says don't
046400*            fudge the divisor with an epsilon, force the
046500*            terminal value itself to zero instead (ticket 4560)
046600         IF REIDCF-TERMINAL-CAP = ZERO
046700             MOVE ZERO TO REIDCF-TERMINAL-VALUE
046800             ADD REIDCF-TERMINAL-VALUE TO
046900                 REIDCF-CF-AMOUNT (REIDCF-CF-IDX)
047000         ELSE
047100             COMPUTE REIDCF-TERMINAL-VALUE ROUNDED =
047200                 REI15-NOI / REIDCF-TERMINAL-CAP
047300             ADD REIDCF-TERMINAL-VALUE TO
047400                 REIDCF-CF-AMOUNT (REIDCF-CF-IDX).
047500*        discount factor compounds down year over year at the
047600*        property's own discount rate, same idea as G020's
047700*        compounding but dividing instead of multiplying
047800     COMPUTE REIDCF-CF-DISCOUNT-FACTOR (REIDCF-CF-IDX) ROUNDED =
047900         REIDCF-CF-DISCOUNT-FACTOR (REIDCF-CF-IDX - 1) /
048000             (1 + REI15-DISCOUNT-RATE).
048100     COMPUTE REIDCF-CF-PV (REIDCF-CF-IDX) ROUNDED =
048200         REIDCF-CF-AMOUNT (REIDCF-CF-IDX) *
048300             REIDCF-CF-DISCOUNT-FACTOR (REIDCF-CF-IDX).
048400*
048500*        NPV is the straight sum of the present-value column just
048600*        built above, plus two figures carried for the report
048700*        that are NOT part of the NPV sum itself
048800 H020-CALC-NPV.
048900     MOVE ZERO TO REIDCF-NPV.
049000     PERFORM H025-ADD-ONE-PV
049100         VARYING REIDCF-CF-IDX FROM 1 BY 1
049200         UNTIL REIDCF-CF-IDX > REIDCF-HOLD-YEARS-USED + 1.
049300     MOVE REIDCF-NPV         TO REI15-NPV.
049400*        appreciated value at end of hold - same power formula
049500*        as the projections table in REIPROJ (ticket 4471 follow-up)
049600     COMPUTE REIDCF-PROJECTED-VALUE ROUNDED =
049700         REI15-PURCHASE-PRICE *
049800             (1 + REI15-ANN-APPRECIATION) **
049900                  REIDCF-HOLD-YEARS-USED.
050000     MOVE REIDCF-PROJECTED-VALUE TO REI15-PROJ-VALUE.
050100     MOVE REIDCF-TERMINAL-VALUE  TO REI15-TERMINAL-VAL.
050200*
050300 H025-ADD-ONE-PV.
050400     ADD REIDCF-CF-PV (REIDCF-CF-IDX) TO REIDCF-NPV.
050500*
050600*        Newton-Raphson search for the discount rate that zeroes
050700*        the NPV - 10% starting guess, 100 iterations maximum;
050800*        a property whose cash flows never cross zero will not
050900*        converge and is flagged not-calculable rather than
051000*        reporting a meaningless rate
051100 H030-CALC-IRR.
051200     MOVE .10000           TO REIDCF-IRR-RATE.
051300     MOVE 'N'              TO REIDCF-IRR-CONVERGED-SW.
051400     MOVE 0                TO REIDCF-IRR-ITER.
051500     PERFORM H035-NEWTON-STEP
051600         UNTIL REIDCF-IRR-CONVERGED OR REIDCF-IRR-ITER > 100.
051700     IF REIDCF-IRR-CONVERGED
051800         MOVE 'N'          TO REI15-IRR-NOT-CALC-SW
051900         MOVE REIDCF-IRR-RATE TO REI15-IRR
052000     ELSE
052100         MOVE 'Y'          TO REI15-IRR-NOT-CALC-SW
052200         MOVE ZERO         TO REI15-IRR.
052300*
052400*        one Newton iteration - accumulate f(rate) and its
052500*        derivative across the whole cash-flow vector (H037
052600*        below), then step the rate guess by f/f'; converged
052700*        when the guess stops moving by more than .0001 either
052800*        way, or when the derivative itself goes to zero (flat
052900*        spot - treat as converged rather than looping forever)
053000 H035-NEWTON-STEP.
053100     ADD 1 TO REIDCF-IRR-ITER.
053200     MOVE ZERO TO REIDCF-IRR-F REIDCF-IRR-F-PRIME.
053300     MOVE 1    TO REIDCF-IRR-DISC-FACTOR.
053400     PERFORM H037-ACCUM-DERIV
053500         VARYING REIDCF-CF-IDX FROM 1 BY 1
053600         UNTIL REIDCF-CF-IDX > REIDCF-HOLD-YEARS-USED + 1.
053700     IF REIDCF-IRR-F-PRIME = ZERO
053800         MOVE 'Y' TO REIDCF-IRR-CONVERGED-SW
053900     ELSE
054000         COMPUTE REIDCF-IRR-DELTA ROUNDED =
054100             REIDCF-IRR-F / REIDCF-IRR-F-PRIME
054200         MOVE REIDCF-IRR-RATE TO REIDCF-IRR-PREV-RATE
054300         COMPUTE REIDCF-IRR-RATE ROUNDED =
054400             REIDCF-IRR-RATE - REIDCF-IRR-DELTA
054500         IF (REIDCF-IRR-RATE - REIDCF-IRR-PREV-RATE < .0001)
054600            AND (REIDCF-IRR-RATE - REIDCF-IRR-PREV-RATE > -.0001)
054700             MOVE 'Y' TO REIDCF-IRR-CONVERGED-SW.
054800*
054900*        one year's contribution to f(rate) = NPV-at-this-rate
055000*        and its derivative f'(rate) - year 0 is undiscounted by
055100*        definition (discount factor is always 1 there), every
055200*        later year divides the running discount factor down one
055300*        more time before folding the year's amount in
055400 H037-ACCUM-DERIV.
055500     IF REIDCF-CF-IDX = 1
055600         ADD REIDCF-CF-AMOUNT (1) TO REIDCF-IRR-F
055700     ELSE
055800         COMPUTE REIDCF-IRR-DISC-FACTOR ROUNDED =
055900             REIDCF-IRR-DISC-FACTOR /
056000                 (1 + REIDCF-IRR-RATE)
056100         COMPUTE REIDCF-IRR-F ROUNDED =
056200             REIDCF-IRR-F +
056300                 (REIDCF-CF-AMOUNT (REIDCF-CF-IDX) *
056400                  REIDCF-IRR-DISC-FACTOR)
056500         COMPUTE REIDCF-IRR-F-PRIME ROUNDED =
056600             REIDCF-IRR-F-PRIME -
056700                 ((REIDCF-CF-IDX - 1) *
056800                  REIDCF-CF-AMOUNT (REIDCF-CF-IDX) *
056900                  REIDCF-IRR-DISC-FACTOR /
057000                  (1 + REIDCF-IRR-RATE)).
057100*
057200******************************************
057300*        TOTAL / ANNUALIZED RETURN - BISECTION     *
057400******************************************
057500*
057600*        total return over the whole hold period - projected
057700*        value plus total nominal cash flow collected, less the
057800*        original equity, all over that same equity; guarded on
057900*        equity alone since that is the only denominator here
058000 H040-CALC-TOTAL-RETURN.
058100     IF REI15-DERIVED-EQUITY = ZERO
058200         MOVE 'Y' TO REI15-TOTAL-RETURN-NOT-CALC-SW
058300         MOVE ZERO TO REI15-TOTAL-RETURN REI15-ANNUAL-RETURN
058400     ELSE
058500         MOVE 'N' TO REI15-TOTAL-RETURN-NOT-CALC-SW
058600         COMPUTE REIDCF-TOTAL-CASH-FLOW ROUNDED =
058700             REI15-PTCF * REIDCF-HOLD-YEARS-USED
058800         COMPUTE REIDCF-TOTAL-RETURN ROUNDED =
058900             (REIDCF-PROJECTED-VALUE + REIDCF-TOTAL-CASH-FLOW
059000                 - REI15-DERIVED-EQUITY) / REI15-DERIVED-EQUITY
059100         MOVE REIDCF-TOTAL-RETURN TO REI15-TOTAL-RETURN
059200         PERFORM H045-BISECT-ANNUAL-RETURN
059300         MOVE REIDCF-ANNUAL-RETURN TO REI15-ANNUAL-RETURN.
059400*
059500*        annualized return has no closed-form root here (the
059600*        exponent is a variable hold-years, not a fixed power),
059700*        so it is found by bisection instead of algebra - 60
059800*        iterations halves the search interval well past any
059900*        precision this report displays
060000 H045-BISECT-ANNUAL-RETURN.
060100     COMPUTE REIDCF-ROOT-TARGET = 1 + REIDCF-TOTAL-RETURN.
060200     MOVE .00000           TO REIDCF-ROOT-LOW.
060300     MOVE 1.00000          TO REIDCF-ROOT-HIGH.
060400     MOVE 0                TO REIDCF-ROOT-ITER.
060500     PERFORM H047-BISECT-STEP
060600         UNTIL REIDCF-ROOT-ITER > 60.
060700     COMPUTE REIDCF-ANNUAL-RETURN ROUNDED =
060800         REIDCF-ROOT-MID / REIDCF-HOLD-YEARS-USED.
060900*
061000*        one bisection step - midpoint of the current bracket,
061100*        raised to the hold-years power by H049's repeated-
061200*        multiply loop (no exponent FUNCTION used), then narrow
061300*        whichever half of the bracket still contains the root
061400 H047-BISECT-STEP.
061500     ADD 1 TO REIDCF-ROOT-ITER.
061600     COMPUTE REIDCF-ROOT-MID ROUNDED =
061700         (REIDCF-ROOT-LOW + REIDCF-ROOT-HIGH) / 2.
061800     MOVE 1 TO REIDCF-ROOT-MID-POW.
061900     PERFORM H049-RAISE-POWER
062000         VARYING WS-I FROM 1 BY 1
062100         UNTIL WS-I > REIDCF-HOLD-YEARS-USED.
062200     IF REIDCF-ROOT-MID-POW > REIDCF-ROOT-TARGET
062300         MOVE REIDCF-ROOT-MID TO REIDCF-ROOT-HIGH
062400     ELSE
062500         MOVE REIDCF-ROOT-MID TO REIDCF-ROOT-LOW.
062600*
062700 H049-RAISE-POWER.
062800     COMPUTE REIDCF-ROOT-MID-POW ROUNDED =
062900         REIDCF-ROOT-MID-POW * (1 + REIDCF-ROOT-MID).
063000*
063100******************************************
063200*        U4 INTERPRETATION / GRADE / RECOMMENDATION *
063300******************************************
063400*
063500*        three independent note codes, one per metric family -
063600*        cap rate against the PARAMS local-market band, cash-
063700*        on-cash against its PARAMS target, DSCR against its
063800*        PARAMS minimum; each is its own ladder of IFs, not
063900*        combined into one composite score
064000 J010-INTERPRET-METRICS.
064100     IF REI15-CAP-RATE = ZERO
064200         MOVE 1 TO REI15-CAP-NOTE-CD
064300     ELSE
064400     IF REI15-CAP-RATE < WS-CAP-LOW
064500         MOVE 2 TO REI15-CAP-NOTE-CD
064600     ELSE
064700     IF REI15-CAP-RATE > WS-CAP-HIGH
064800         MOVE 3 TO REI15-CAP-NOTE-CD
064900     ELSE
065000         MOVE 4 TO REI15-CAP-NOTE-CD.
065100     IF REI15-DERIVED-EQUITY = ZERO
065200         MOVE 1 TO REI15-COC-NOTE-CD
065300     ELSE
065400     IF REI15-COC < WS-COC-TARGET
065500         MOVE 2 TO REI15-COC-NOTE-CD
065600     ELSE
065700         MOVE 3 TO REI15-COC-NOTE-CD.
065800     IF REI15-DSCR-NOT-CALCULABLE
065900         MOVE 2 TO REI15-DSCR-NOTE-CD
066000     ELSE
066100     IF REI15-DSCR < WS-DSCR-MIN
066200         MOVE 1 TO REI15-DSCR-NOTE-CD
066300     ELSE
066400         MOVE 2 TO REI15-DSCR-NOTE-CD.
066500*
066600*        quality grade - four tiers, most favorable condition
066700*        tested first; EXCEPTIONAL requires all three of cap
066800*        rate above typical, cash-on-cash meeting target, and
066900*        positive pre-tax cash flow together, not any one alone
067000 J020-ASSIGN-QUALITY-GRADE.
067100     IF REI15-CAP-ABOVE-TYPICAL AND REI15-COC-MEETS-TARGET
067200             AND REI15-PTCF > ZERO
067300         MOVE 'EXCEPTIONAL ' TO REI15-QUALITY
067400     ELSE
067500     IF REI15-CAP-WITHIN-RANGE AND REI15-COC-MEETS-TARGET
067600         MOVE 'STRONG      ' TO REI15-QUALITY
067700     ELSE
067800     IF REI15-PTCF > ZERO AND NOT REI15-DSCR-BELOW-MIN
067900         MOVE 'MODERATE    ' TO REI15-QUALITY
068000     ELSE
068100         MOVE 'CONSERVATIVE' TO REI15-QUALITY.
068200*
068300*        recommendation code collapses the four quality grades
068400*        to three action codes - STRONG and MODERATE share the
068500*        middle "balanced" code, only EXCEPTIONAL gets its own
068600 J030-ASSIGN-RECOMMENDATION.
068700     IF REI15-QUAL-EXCEPTIONAL
068800         MOVE 1 TO REI15-RECOMMEND-CD
068900     ELSE
069000     IF REI15-QUAL-STRONG OR REI15-QUAL-MODERATE
069100         MOVE 2 TO REI15-RECOMMEND-CD
069200     ELSE
069300         MOVE 3 TO REI15-RECOMMEND-CD.
069400*
069500******************************************
069600*        U7 PROJECTIONS AND RISK SCORE            *
069700******************************************
069800*
070000*        loaded into the table once, then K015 below fills in
070100*        every dollar figure for each of the four years
070200 K010-BUILD-PROJECTIONS.
070300     MOVE 1  TO REIPROJ-YEAR (1).
070400     MOVE 3  TO REIPROJ-YEAR (2).
070500     MOVE 5  TO REIPROJ-YEAR (3).
070600     MOVE 10 TO REIPROJ-YEAR (4).
070700     PERFORM K015-BUILD-ONE-PROJ-YEAR
070800         VARYING REIPROJ-IDX FROM 1 BY 1
070900         UNTIL REIPROJ-IDX > 4.
071000*
071100*        one projection year - four independent growth curves,
071200*        each compounded at its OWN rate off today's figure, not
071300*        off one another: property value grows at the property's
071400*        own appreciation rate, rent grows at the house 2% rate,
071500*        expense (plus the mortgage payment) inflates at the
071600*        house 2.5% rate - corrected per the committee sign-off,
071700*        these used to ride the appreciation rate too (ticket 4528)
071800 K015-BUILD-ONE-PROJ-YEAR.
071900     COMPUTE REIPROJ-VALUE (REIPROJ-IDX) ROUNDED =
072000         REI15-PURCHASE-PRICE *
072100             (1 + REI15-ANN-APPRECIATION) **
072200                  REIPROJ-YEAR (REIPROJ-IDX).
072300     COMPUTE REIPROJ-RENT (REIPROJ-IDX) ROUNDED =
072400         (REI15-GROSS-RENT-ANNUAL / 12) *
072500             (1 + WS-RENT-GROWTH-RATE) **
072600                  REIPROJ-YEAR (REIPROJ-IDX).
072700     COMPUTE REIPROJ-MONTHLY-EXPENSE (REIPROJ-IDX) ROUNDED =
072800         ((REI15-OPER-EXPENSES + REI15-DERIVED-MTG-PAYMENT)
072900             / 12) *
073000             (1 + WS-EXPENSE-INFL-RATE) **
073100                  REIPROJ-YEAR (REIPROJ-IDX).
073200*        projected monthly cash flow off the TWO figures just
073300*        grown above, not off today's PTCF (ticket 4528)
073400     COMPUTE REIPROJ-MONTHLY-CF (REIPROJ-IDX) ROUNDED =
073500         REIPROJ-RENT (REIPROJ-IDX) -
073600             REIPROJ-MONTHLY-EXPENSE (REIPROJ-IDX).
073700     COMPUTE REIPROJ-ANNUAL-CF (REIPROJ-IDX) ROUNDED =
073800         REIPROJ-MONTHLY-CF (REIPROJ-IDX) * 12.
073900     COMPUTE REIPROJ-EQUITY-GAIN (REIPROJ-IDX) ROUNDED =
074000         REIPROJ-VALUE (REIPROJ-IDX) - REI15-PURCHASE-PRICE.
074100*
074200*        five independent risk flags, each with its own point
074300*        value, summed into one 0-100 score, then banded into
074400*        LOW/MEDIUM/HIGH - thresholds, points, and bands all
074500*        taken verbatim off the underwriting manual's U7 table
074600*        (ticket 4528)
074700 K020-CALC-RISK-SCORE.
074800     MOVE ZERO TO REIPROJ-RISK-SCORE.
074900     MOVE 'N' TO REIPROJ-RISK-FLAG-1 REIPROJ-RISK-FLAG-2
075000                 REIPROJ-RISK-FLAG-3 REIPROJ-RISK-FLAG-4
075100                 REIPROJ-RISK-FLAG-5.
075200*        flag 1 - negative pre-tax cash flow today, 30 points
075300     IF REI15-PTCF < ZERO
075400         MOVE 'Y' TO REIPROJ-RISK-FLAG-1
075500         ADD 30 TO REIPROJ-RISK-SCORE.
075600     COMPUTE REIPROJ-MONTHLY-CF-CURRENT ROUNDED =
075700         REI15-PTCF / 12.
075800*        flag 2 - thin (but not negative) monthly cushion under
075900*        $200, 15 points; skipped entirely when flag 1 already
076000*        fired, since a negative cash flow is already the worse
076100*        of the two conditions
076200     IF NOT REIPROJ-NEG-CASH-FLOW
076300         IF REIPROJ-MONTHLY-CF-CURRENT < 200
076400             MOVE 'Y' TO REIPROJ-RISK-FLAG-2
076500             ADD 15 TO REIPROJ-RISK-SCORE.
076600*        flag 3 - vacancy rate above 10%, 20 points
076700     IF REI15-VACANCY-RATE > .10000
076800         MOVE 'Y' TO REIPROJ-RISK-FLAG-3
076900         ADD 20 TO REIPROJ-RISK-SCORE.
077000*        flag 4 - thin down-payment ratio under 20%, 15 points
077100     IF REI15-PURCHASE-PRICE NOT = ZERO
077200         COMPUTE REIPROJ-DOWN-PAYMT-RATIO ROUNDED =
077300             REI15-DERIVED-EQUITY / REI15-PURCHASE-PRICE
077400         IF REIPROJ-DOWN-PAYMT-RATIO < .20000
077500             MOVE 'Y' TO REIPROJ-RISK-FLAG-4
077600             ADD 15 TO REIPROJ-RISK-SCORE.
077700*        flag 5 - interest rate above 6%, 10 points
077800     IF REI15-INTEREST-RATE > .06000
077900         MOVE 'Y' TO REIPROJ-RISK-FLAG-5
078000         ADD 10 TO REIPROJ-RISK-SCORE.
078100*        bands - under 20 is LOW, under 40 is MEDIUM, everything
078200*        else is HIGH
078300     IF REIPROJ-RISK-SCORE < 20
078400         MOVE 'LOW   '   TO REIPROJ-RISK-LEVEL
078500     ELSE
078600     IF REIPROJ-RISK-SCORE < 40
078700         MOVE 'MEDIUM'   TO REIPROJ-RISK-LEVEL
078800     ELSE
078900         MOVE 'HIGH  '   TO REIPROJ-RISK-LEVEL.
079000*
079100******************************************
079200*        U9 WRITE RESULT / PRINT REPORT SECTION    *
079300******************************************
079400*
079500*        one ROI-RESULT record per property - every published
079600*        U1/U3/U4/U7 figure, straight MOVE, no arithmetic here;
079700*        all the arithmetic already happened in E010 through K020
079800 M010-WRITE-ROI-RESULT.
079900     MOVE REI15-PROP-ID          TO REIRES-PROP-ID.
080000     MOVE REI15-EGI               TO REIRES-EGI.
080100     MOVE REI15-NOI               TO REIRES-NOI.
080200     MOVE REI15-CAP-RATE          TO REIRES-CAP-RATE.
080300     MOVE REI15-GROSS-YIELD       TO REIRES-GROSS-YIELD.
080400     MOVE REI15-PTCF              TO REIRES-PTCF.
080500     MOVE REI15-COC               TO REIRES-COC.
080600     MOVE REI15-DSCR              TO REIRES-DSCR.
080700     MOVE REI15-NPV               TO REIRES-NPV.
080800     MOVE REI15-IRR               TO REIRES-IRR.
080900     MOVE REI15-TERMINAL-VAL      TO REIRES-TERMINAL-VAL.
081000     MOVE REI15-PROJ-VALUE        TO REIRES-PROJ-VALUE.
081100     MOVE REI15-TOTAL-RETURN      TO REIRES-TOTAL-RETURN.
081200     MOVE REI15-ANNUAL-RETURN     TO REIRES-ANNUAL-RETURN.
081300     MOVE REI15-QUALITY           TO REIRES-QUALITY.
081400     MOVE REIPROJ-RISK-LEVEL      TO REIRES-RISK-LEVEL.
081500     MOVE REIPROJ-RISK-SCORE      TO REIRES-RISK-SCORE.
081600     WRITE REIRES-REC.
081700*
081800*        the printed property section - property header, input
081900*        echo, four metrics lines, three interpretation notes,
082000*        grade/recommendation line, risk line, then the four-row
082100*        projection table; WS-PROP-LINES-THIS-SECTION above must
082200*        be kept in step with the line count this paragraph
082300*        actually emits
082400 N010-PRINT-PROPERTY-SECTION.
082500     PERFORM P010-FORMAT-REGION-SYMBOL.
082600     MOVE SPACES TO AR-LINE.
082700     MOVE REI15-PROP-ID        TO REIRPT-PH-PROP-ID.
082800     MOVE REI15-PROP-NAME      TO REIRPT-PH-PROP-NAME.
082900     MOVE REI15-PROP-REGION    TO REIRPT-PH-REGION.
083000     MOVE REIRPT-PROP-HDR-LINE TO AR-LINE.
083100     WRITE AR-LINE.
083200*        input-echo line - purchase price and gross rent, the
083300*        two raw figures the report repeats before any of the
083400*        derived metrics below
083500     MOVE REI15-PURCHASE-PRICE TO REIFMT-RAW-AMOUNT.
083600     PERFORM P020-EDIT-CURRENCY.
083700     MOVE REIFMT-CURRENCY-LINE TO REIRPT-IE-PRICE.
083800     MOVE REI15-GROSS-RENT-ANNUAL TO REIFMT-RAW-AMOUNT.
083900     PERFORM P020-EDIT-CURRENCY.
084000     MOVE REIFMT-CURRENCY-LINE TO REIRPT-IE-RENT.
084100     MOVE REIRPT-INPUT-ECHO-LINE TO AR-LINE.
084200     WRITE AR-LINE.
084300*        metrics line 1 - EGI, NOI, cap rate, gross yield
084400     MOVE REI15-EGI TO REIFMT-RAW-AMOUNT.
084500     PERFORM P020-EDIT-CURRENCY.
084600     MOVE REIFMT-CURRENCY-LINE TO REIRPT-M-EGI.
084700     MOVE REI15-NOI TO REIFMT-RAW-AMOUNT.
084800     PERFORM P020-EDIT-CURRENCY.
084900     MOVE REIFMT-CURRENCY-LINE TO REIRPT-M-NOI.
085000     MOVE REI15-CAP-RATE TO REIFMT-PCT-RAW.
085100     PERFORM P030-EDIT-PERCENT.
085200     MOVE REIFMT-PCT-LINE TO REIRPT-M-CAP-RATE.
085300     MOVE REI15-GROSS-YIELD TO REIFMT-PCT-RAW.
085400     PERFORM P030-EDIT-PERCENT.
085500     MOVE REIFMT-PCT-LINE TO REIRPT-M-GROSS-YIELD.
085600     MOVE REIRPT-METRICS-LINE-1 TO AR-LINE.
085700     WRITE AR-LINE.
085800*        metrics line 2 - PTCF, cash-on-cash, DSCR (or N/A when
085900*        the loan amortization left no mortgage payment to divide)
086000     MOVE REI15-PTCF TO REIFMT-RAW-AMOUNT.
086100     PERFORM P020-EDIT-CURRENCY.
086200     MOVE REIFMT-CURRENCY-LINE TO REIRPT-M-PTCF.
086300     MOVE REI15-COC TO REIFMT-PCT-RAW.
086400     PERFORM P030-EDIT-PERCENT.
086500     MOVE REIFMT-PCT-LINE TO REIRPT-M-COC.
086600     IF REI15-DSCR-NOT-CALCULABLE
086700         MOVE 'N/A'        TO REIRPT-M-DSCR
086800     ELSE
086900         MOVE REI15-DSCR   TO WS-EDIT-RATE
087000         MOVE WS-EDIT-RATE TO REIRPT-M-DSCR.
087100     MOVE REIRPT-METRICS-LINE-2 TO AR-LINE.
087200     WRITE AR-LINE.
087300*        metrics line 3 - NPV, IRR (or N/A), terminal value,
087400*        projected value
087500     MOVE REI15-NPV TO REIFMT-RAW-AMOUNT.
087600     PERFORM P020-EDIT-CURRENCY.
087700     MOVE REIFMT-CURRENCY-LINE TO REIRPT-M-NPV.
087800     IF REI15-IRR-NOT-CALCULABLE
087900         MOVE 'N/A'        TO REIRPT-M-IRR
088000     ELSE
088100         MOVE REI15-IRR    TO REIFMT-PCT-RAW
088200         PERFORM P030-EDIT-PERCENT
088300         MOVE REIFMT-PCT-LINE TO REIRPT-M-IRR.
088400     MOVE REI15-TERMINAL-VAL TO REIFMT-RAW-AMOUNT.
088500     PERFORM P020-EDIT-CURRENCY.
088600     MOVE REIFMT-CURRENCY-LINE TO REIRPT-M-TERM-VAL.
088700     MOVE REI15-PROJ-VALUE TO REIFMT-RAW-AMOUNT.
088800     PERFORM P020-EDIT-CURRENCY.
088900     MOVE REIFMT-CURRENCY-LINE TO REIRPT-M-PROJ-VALUE.
089000     MOVE REIRPT-METRICS-LINE-3 TO AR-LINE.
089100     WRITE AR-LINE.
089200*        metrics line 4 - total and annualized return (or N/A
089300*        together, since both come off the same equity guard in
089400*        H040)
089500     IF REI15-TOT-RET-NOT-CALCULABLE
089600         MOVE 'N/A'        TO REIRPT-M-TOT-RETURN
089700         MOVE 'N/A'        TO REIRPT-M-ANN-RETURN
089800     ELSE
089900         MOVE REI15-TOTAL-RETURN  TO REIFMT-PCT-RAW
090000         PERFORM P030-EDIT-PERCENT
090100         MOVE REIFMT-PCT-LINE     TO REIRPT-M-TOT-RETURN
090200         MOVE REI15-ANNUAL-RETURN TO REIFMT-PCT-RAW
090300         PERFORM P030-EDIT-PERCENT
090400         MOVE REIFMT-PCT-LINE     TO REIRPT-M-ANN-RETURN.
090500     MOVE REIRPT-METRICS-LINE-4 TO AR-LINE.
090600     WRITE AR-LINE.
090700*        three interpretation notes, then grade/recommendation,
090800*        then the risk line, then the projection table
090900     PERFORM N020-PRINT-NOTES.
091000     MOVE REI15-QUALITY         TO REIRPT-GR-QUALITY.
091100     PERFORM N030-BUILD-RECOMMEND-TEXT.
091200     MOVE REIRPT-GRADE-LINE     TO AR-LINE.
091300     WRITE AR-LINE.
091400     MOVE REIPROJ-RISK-LEVEL    TO REIRPT-RK-LEVEL.
091500     MOVE REIPROJ-RISK-SCORE    TO REIRPT-RK-SCORE.
091600     MOVE REIRPT-RISK-LINE      TO AR-LINE.
091700     WRITE AR-LINE.
091800     MOVE REIRPT-PROJ-HDR-LINE  TO AR-LINE.
091900     WRITE AR-LINE.
092000     PERFORM N040-PRINT-PROJ-ROW
092100         VARYING REIPROJ-IDX FROM 1 BY 1
092200         UNTIL REIPROJ-IDX > 4.
092300     MOVE REIRPT-BLANK-LINE     TO AR-LINE.
092400     WRITE AR-LINE.
092500*
092600*        three notes, one per metric family, each its own
092700*        ladder keyed off the REI15-...-NOTE-CD set in J010 -
092800*        always exactly three lines regardless of which branch
092900*        each ladder takes
093000 N020-PRINT-NOTES.
093100     MOVE SPACES TO REIRPT-NOTE-TEXT.
093200     IF REI15-CAP-NOT-CALC
093300         MOVE 'CAP RATE NOT CALCULABLE - PURCHASE PRICE ZERO'
093400             TO REIRPT-NOTE-TEXT
093500     ELSE
093600     IF REI15-CAP-BELOW-LOCAL
093700         MOVE 'CAP RATE BELOW LOCAL MARKET RANGE'
093800             TO REIRPT-NOTE-TEXT
093900     ELSE
094000     IF REI15-CAP-ABOVE-TYPICAL
094100         MOVE 'CAP RATE ABOVE TYPICAL RANGE'
094200             TO REIRPT-NOTE-TEXT
094300     ELSE
094400         MOVE 'CAP RATE WITHIN TYPICAL RANGE'
094500             TO REIRPT-NOTE-TEXT.
094600     MOVE REIRPT-NOTE-LINE TO AR-LINE.
094700     WRITE AR-LINE.
094800     MOVE SPACES TO REIRPT-NOTE-TEXT.
094900     IF REI15-COC-NOT-CALC
095000         MOVE 'CASH-ON-CASH NOT CALCULABLE - NO EQUITY'
095100             TO REIRPT-NOTE-TEXT
095200     ELSE
095300     IF REI15-COC-BELOW-TARGET
095400         MOVE 'CASH-ON-CASH BELOW TARGET'
095500             TO REIRPT-NOTE-TEXT
095600     ELSE
095700         MOVE 'CASH-ON-CASH MEETS TARGET'
095800             TO REIRPT-NOTE-TEXT.
095900     MOVE REIRPT-NOTE-LINE TO AR-LINE.
096000     WRITE AR-LINE.
096100     MOVE SPACES TO REIRPT-NOTE-TEXT.
096200     IF REI15-DSCR-BELOW-MIN
096300         MOVE 'DSCR BELOW MINIMUM - LENDER MAY DECLINE'
096400             TO REIRPT-NOTE-TEXT
096500     ELSE
096600         MOVE 'DSCR ADEQUATE'
096700             TO REIRPT-NOTE-TEXT.
096800     MOVE REIRPT-NOTE-LINE TO AR-LINE.
096900     WRITE AR-LINE.
097000*
097100*        recommendation text keyed off the three-way
097200*        REI15-RECOMMEND-CD set in J030 - STRONG and MODERATE
097300*        grades share the same BALANCED wording here
097400 N030-BUILD-RECOMMEND-TEXT.
097500     IF REI15-RECOMMEND-COMPELLING
097600         MOVE 'COMPELLING INVESTMENT - PROCEED'
097700             TO REIRPT-GR-RECOMMEND
097800     ELSE
097900     IF REI15-RECOMMEND-BALANCED
098000         MOVE 'BALANCED - REVIEW TERMS BEFORE PROCEEDING'
098100             TO REIRPT-GR-RECOMMEND
098200     ELSE
098300         MOVE 'CAREFUL REVIEW RECOMMENDED'
098400             TO REIRPT-GR-RECOMMEND.
098500*
098600*        one projection-table row - year, rent, value, annual
098700*        cash flow, equity gain; called four times by N010 above,
098800*        once per REIPROJ-IDX built back in K010/K015
098900 N040-PRINT-PROJ-ROW.
099000     MOVE SPACES TO AR-LINE.
099100     MOVE REIPROJ-YEAR (REIPROJ-IDX) TO REIRPT-PR-YEAR.
099200     MOVE REIPROJ-RENT (REIPROJ-IDX) TO REIFMT-RAW-AMOUNT.
099300     PERFORM P020-EDIT-CURRENCY.
099400     MOVE REIFMT-CURRENCY-LINE TO REIRPT-PR-RENT.
099500     MOVE REIPROJ-VALUE (REIPROJ-IDX) TO REIFMT-RAW-AMOUNT.
099600     PERFORM P020-EDIT-CURRENCY.
099700     MOVE REIFMT-CURRENCY-LINE TO REIRPT-PR-VALUE.
099800     MOVE REIPROJ-ANNUAL-CF (REIPROJ-IDX) TO REIFMT-RAW-AMOUNT.
099900     PERFORM P020-EDIT-CURRENCY.
100000     MOVE REIFMT-CURRENCY-LINE TO REIRPT-PR-ANNUAL-CF.
100100     MOVE REIPROJ-EQUITY-GAIN (REIPROJ-IDX) TO REIFMT-RAW-AMOUNT.
100200     PERFORM P020-EDIT-CURRENCY.
100300     MOVE REIFMT-CURRENCY-LINE TO REIRPT-PR-EQUITY-GAIN.
100400     MOVE REIRPT-PROJ-ROW-LINE TO AR-LINE.
100500     WRITE AR-LINE.
100600*
100700******************************************
100800*        U8 CURRENCY / PERCENT FORMAT              *
100900******************************************
101000*
101100*        looks the property's region up in the REIPARM literal
101200*        table to pick its currency symbol - SEARCH falls
101300*        through to a plain dollar sign AT END when the region
101400*        code on the extract does not match any table entry
101500 P010-FORMAT-REGION-SYMBOL.
101600     SET REIFMT-REGION-IDX TO 1.
101700     SEARCH REIFMT-REGION-ENTRY
101800         AT END
101900             MOVE '$' TO REIFMT-SYMBOL
102000         WHEN REIFMT-REGION-CODE (REIFMT-REGION-IDX) =
102100                  REI15-PROP-REGION
102200             MOVE REIFMT-REGION-SYMBOL (REIFMT-REGION-IDX)
102300                 TO REIFMT-SYMBOL.
102400*
102500*        symbol (found above) plus an edited amount picture,
102600*        STRINGed together into one print-ready field - used
102700*        throughout N010/N040/Z010 for every dollar figure
102800 P020-EDIT-CURRENCY.
102900     MOVE REIFMT-RAW-AMOUNT TO WS-EDIT-AMOUNT.
103000     STRING REIFMT-SYMBOL WS-EDIT-AMOUNT DELIMITED BY SIZE
103100         INTO REIFMT-CURRENCY-LINE.
103200*
103300*        x100 and a trailing percent sign - REIFMT-PCT-RAW
103400*        carries full 5-decimal precision in from the caller
103500*        (widened from 2 decimals, ticket 4528) so this COMPUTE
103600*        does not truncate a rate before it is even edited
103700 P030-EDIT-PERCENT.
103800     COMPUTE REIFMT-PCT-EDIT ROUNDED = REIFMT-PCT-RAW * 100.
103900     MOVE REIFMT-PCT-EDIT TO WS-EDIT-PCT.
104000     STRING WS-EDIT-PCT '%' DELIMITED BY SIZE
104100         INTO REIFMT-PCT-LINE.
104200*
104300******************************************
104400*        BATCH TOTALS                                *
104500******************************************
104600*
104700*        three running totals across the whole run - property
104800*        count, summed NOI, summed PTCF, plus a count of
104900*        properties whose DSCR fell below the PARAMS minimum
105000 Y010-ACCUM-TOTALS.
105100     ADD 1 TO REITOT-PROP-COUNT.
105200     ADD REI15-NOI  TO REITOT-SUM-NOI.
105300     ADD REI15-PTCF TO REITOT-SUM-PTCF.
105400     IF REI15-DSCR-BELOW-MIN
105500         ADD 1 TO REITOT-BELOW-DSCR-COUNT.
105600*
105700*        printed once at end of run, after every property has
105800*        been through D010 above - header, then two totals lines
105900 Z010-PRINT-FINAL-TOTALS.
106000     MOVE SPACES TO AR-LINE.
106100     MOVE REIRPT-TOT-HDR-LINE TO AR-LINE.
106200     WRITE AR-LINE.
106300     MOVE REITOT-PROP-COUNT TO REIRPT-T-PROP-COUNT.
106400     MOVE REITOT-SUM-NOI    TO REIFMT-RAW-AMOUNT.
106500     PERFORM P020-EDIT-CURRENCY.
106600     MOVE REIFMT-CURRENCY-LINE TO REIRPT-T-NOI.
106700     MOVE REIRPT-TOT-LINE-1 TO AR-LINE.
106800     WRITE AR-LINE.
106900     MOVE REITOT-SUM-PTCF TO REIFMT-RAW-AMOUNT.
107000     PERFORM P020-EDIT-CURRENCY.
107100     MOVE REIFMT-CURRENCY-LINE TO REIRPT-T-PTCF.
107200     MOVE REITOT-BELOW-DSCR-COUNT TO REIRPT-T-BELOW-DSCR.
107300     MOVE REIRPT-TOT-LINE-2 TO AR-LINE.
107400     WRITE AR-LINE.
