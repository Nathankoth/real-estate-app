000100*-----------------------------------------------------------*
000200*  REIPARM  --  LOCAL-REFS PARAMETER RECORD                 *
000300*  one record, read once at start of run; local cap-rate     *
000400*  band, lender/investor thresholds, and the backtest date   *
000500*  window                                                    *
000600*-----------------------------------------------------------*
000700* 01/11/96  dgk  orig                                        *
000800* 08/30/99  sek  y2k - START/END-DATE expanded to CCYYMMDD    *
000810* 11/20/00  dgk  widened REIFMT-PCT-RAW to 5 decimals - 2-place *
000820*                field was truncating rate MOVEs before the     *
000830*                x100 edit (ticket 4528)                        *
000900*-----------------------------------------------------------*
001000 01  REIPARM-REC.
001100     05  REIPARM-CAP-LOW               PIC 9V9(5).
001200     05  REIPARM-CAP-HIGH               PIC 9V9(5).
001300     05  REIPARM-COC-TARGET             PIC 9V9(5).
001400     05  REIPARM-DSCR-MIN               PIC 9V99.
001500     05  REIPARM-DISC-RATE              PIC 9V9(5).
001600     05  REIPARM-START-DATE             PIC 9(8).
001700     05  REIPARM-END-DATE               PIC 9(8).
001800     05  FILLER                         PIC X(37).
001900*-----------------------------------------------------------*
002000*  U8 FORMAT - region to currency-symbol lookup              *
002100*  built as a literal table, the old way - one VALUE string  *
002200*  redefined as an OCCURS table of region/symbol pairs        *
002300*-----------------------------------------------------------*
002400 01  REIFMT-REGION-VALUES.
002500     05  FILLER  PIC X(14)  VALUE 'NIGERIA   N   '.
002600     05  FILLER  PIC X(14)  VALUE 'USA       $   '.
002700     05  FILLER  PIC X(14)  VALUE 'UK        L   '.
002800     05  FILLER  PIC X(14)  VALUE 'EUROPE    E   '.
002900     05  FILLER  PIC X(14)  VALUE 'EU        E   '.
003000     05  FILLER  PIC X(14)  VALUE 'CANADA    C$  '.
003100     05  FILLER  PIC X(14)  VALUE 'AUSTRALIA A$  '.
003200 01  REIFMT-REGION-TABLE REDEFINES REIFMT-REGION-VALUES.
003300     05  REIFMT-REGION-ENTRY OCCURS 7 TIMES
003400                             INDEXED BY REIFMT-REGION-IDX.
003500         10  REIFMT-REGION-CODE         PIC X(10).
003600         10  REIFMT-REGION-SYMBOL       PIC X(4).
003700*-----------------------------------------------------------*
003800*  U8 FORMAT - edited display work fields for the report     *
003900*-----------------------------------------------------------*
004000 01  REIFMT-WORK-AREA.
004100     05  REIFMT-SYMBOL                 PIC X(4).
004200     05  REIFMT-RAW-AMOUNT             PIC S9(11)V99  COMP-3.
004300     05  REIFMT-AMOUNT-EDIT            PIC Z,ZZZ,ZZZ,ZZ9.99-.
004400     05  REIFMT-AMOUNT-WHOLE-EDIT      PIC Z,ZZZ,ZZZ,ZZ9-.
004500     05  REIFMT-CURRENCY-LINE          PIC X(20).
004600     05  REIFMT-RAW-RATE               PIC S9V9(5)    COMP-3.
004700     05  REIFMT-PCT-RAW                PIC S9(3)V9(5) COMP-3.
004800     05  REIFMT-PCT-EDIT               PIC ZZ9.99-.
004900     05  REIFMT-PCT-LINE               PIC X(10).
005000     05  REIFMT-WHOLE-SW               PIC X.
005100         88  REIFMT-AMOUNT-IS-WHOLE    VALUE 'Y'.
005200         88  REIFMT-AMOUNT-NOT-WHOLE   VALUE 'N'.
005300     05  FILLER                        PIC X(05).
