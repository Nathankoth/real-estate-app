000100*-----------------------------------------------------------*
000200*  REIPROJ  --  MULTI-YEAR PROJECTION TABLE & RISK SCORE     *
000300*  U7 projections for years 1/3/5/10, and the additive risk  *
000400*  score used on the report and in ROI-RESULT                *
000500*-----------------------------------------------------------*
000600* 03/05/97  dgk  orig                                        *
000700* 10/22/99  sek  y2k review - no date fields, no changes      *
000800*-----------------------------------------------------------*
000900 01  REIPROJ-TABLE-AREA.
001000     05  REIPROJ-ENTRY OCCURS 4 TIMES
001100                       INDEXED BY REIPROJ-IDX.
001200         10  REIPROJ-YEAR                PIC 9(2).
001300*            1, 3, 5, 10
001400         10  REIPROJ-RENT                PIC S9(11)V99  COMP-3.
001500         10  REIPROJ-VALUE               PIC S9(11)V99  COMP-3.
001600         10  REIPROJ-MONTHLY-EXPENSE     PIC S9(9)V99   COMP-3.
001700         10  REIPROJ-MONTHLY-CF          PIC S9(9)V99   COMP-3.
001800         10  REIPROJ-ANNUAL-CF           PIC S9(11)V99  COMP-3.
001900         10  REIPROJ-EQUITY-GAIN         PIC S9(11)V99  COMP-3.
002000         10  FILLER                      PIC X(05).
002100 01  REIPROJ-YEAR-VALUES REDEFINES REIPROJ-TABLE-AREA.
002200     05  FILLER OCCURS 4 TIMES.
002300         10  FILLER                      PIC X(42).
002400*-----------------------------------------------------------*
002500*  risk scoring work area                                    *
002600*-----------------------------------------------------------*
002700 01  REIPROJ-RISK-WORK.
002800     05  REIPROJ-RISK-SCORE            PIC S9(3)      COMP-3.
002900     05  REIPROJ-MONTHLY-CF-CURRENT    PIC S9(9)V99   COMP-3.
003000     05  REIPROJ-DOWN-PAYMT-RATIO      PIC S9V9(5)    COMP-3.
003100     05  REIPROJ-RISK-LEVEL            PIC X(6).
003200     05  REIPROJ-RISK-FLAG-1           PIC X.
003300         88  REIPROJ-NEG-CASH-FLOW     VALUE 'Y'.
003400     05  REIPROJ-RISK-FLAG-2           PIC X.
003500         88  REIPROJ-LOW-CF-MARGIN     VALUE 'Y'.
003600     05  REIPROJ-RISK-FLAG-3           PIC X.
003700         88  REIPROJ-HIGH-VACANCY      VALUE 'Y'.
003800     05  REIPROJ-RISK-FLAG-4           PIC X.
003900         88  REIPROJ-HIGH-LEVERAGE     VALUE 'Y'.
004000     05  REIPROJ-RISK-FLAG-5           PIC X.
004100         88  REIPROJ-HIGH-INT-RATE     VALUE 'Y'.
004200     05  FILLER                        PIC X(05).
