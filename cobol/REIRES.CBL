000100*-----------------------------------------------------------*
000200*  REIRES  --  ROI-RESULT RECORD                            *
000300*  one output record per property analyzed by REI2000        *
000400*-----------------------------------------------------------*
000500* 09/18/93  baw  orig                                        *
000600* 05/02/96  dgk  added terminal value & total/annual return   *
000700*-----------------------------------------------------------*
000800 01  REIRES-REC.
000900     05  REIRES-PROP-ID                PIC 9(5).
001000     05  REIRES-EGI                    PIC S9(11)V99.
001100     05  REIRES-NOI                    PIC S9(11)V99.
001200     05  REIRES-CAP-RATE               PIC S9V9(5).
001300     05  REIRES-GROSS-YIELD            PIC S9V9(5).
001400     05  REIRES-PTCF                   PIC S9(11)V99.
001500     05  REIRES-COC                    PIC S9V9(5).
001600     05  REIRES-DSCR                   PIC S9(3)V99.
001700     05  REIRES-NPV                    PIC S9(11)V99.
001800     05  REIRES-IRR                    PIC S9V9(5).
001900     05  REIRES-TERMINAL-VAL           PIC S9(11)V99.
002000     05  REIRES-PROJ-VALUE             PIC S9(11)V99.
002100     05  REIRES-TOTAL-RETURN           PIC S9(3)V9(5).
002200     05  REIRES-ANNUAL-RETURN          PIC S9V9(5).
002300     05  REIRES-QUALITY                PIC X(12).
002400*        EXCEPTIONAL / STRONG / MODERATE / CONSERVATIVE
002500     05  REIRES-RISK-LEVEL             PIC X(6).
002600*        LOW / MEDIUM / HIGH
002700     05  REIRES-RISK-SCORE             PIC 9(3).
002800     05  FILLER                        PIC X(3).
