000100*-----------------------------------------------------------*
000200*  REITRAN  --  TRANSACTION RECORD                          *
000300*  historical rent receipts & expense postings, one record  *
000400*  per transaction, sorted by property id then txn date     *
000500*-----------------------------------------------------------*
000600* 06/22/93  baw  orig                                        *
000700* 03/10/97  dgk  added REITRAN-DESC for statement narrative   *
000800*-----------------------------------------------------------*
000900 01  REITRAN-REC.
001000     05  REITRAN-PROP-ID               PIC 9(5).
001100     05  REITRAN-DATE                  PIC 9(8).
001200*        YYYYMMDD
001300     05  REITRAN-TYPE                  PIC X(8).
001400*        'RENT    ' or 'EXPENSE '
001500     05  REITRAN-AMOUNT                PIC S9(9)V99.
001600*        expenses carried negative, rent carried positive
001700     05  REITRAN-DESC                  PIC X(20).
001800     05  FILLER                        PIC X(3).
