000100*-----------------------------------------------------------*
000200*  REIRPT  --  ANALYSIS-REPORT PRINT LINES                   *
000300*  U9 report layout - page header, per-property ROI section,  *
000400*  per-property backtest section, and final control totals    *
000500*  written by both REI2000 (ROI pass) and REI3000 (backtest   *
000600*  pass, appended with OPEN EXTEND)                            *
000700*-----------------------------------------------------------*
000800* 09/18/93  baw  orig - ROI section only                       *
000900* 05/02/96  dgk  added interpretation / grade lines             *
001000* 03/05/97  dgk  added projection table lines                   *
001100* 02/14/95  dgk  added backtest section lines                   *
001200* 08/30/99  sek  y2k - page header date widened to CCYY         *
001210* 11/20/00  dgk  added PROJ RENT / GROSS YLD / PROJ VALUE fields *
001220*                proj row now prints annual CF, not monthly      *
001230*                (ticket 4528)                                   *
001300*-----------------------------------------------------------*
001400 01  REIRPT-HDR-LINE.
001500     05  FILLER                    PIC X(01)  VALUE SPACE.
001600     05  REIRPT-HDR-TITLE          PIC X(40)
001700                  VALUE 'REAL ESTATE INVESTMENT ANALYSIS - REI2000'.
001800     05  FILLER                    PIC X(10)  VALUE SPACES.
001900     05  FILLER                    PIC X(08)  VALUE 'RUN DATE'.
002000     05  REIRPT-HDR-RUN-DATE       PIC X(10).
002100     05  FILLER                    PIC X(06)  VALUE SPACES.
002200     05  FILLER                    PIC X(04)  VALUE 'PAGE'.
002300     05  REIRPT-HDR-PAGE-NO        PIC ZZ9.
002400     05  FILLER                    PIC X(43)  VALUE SPACES.
002500 01  REIRPT-PROP-HDR-LINE.
002600     05  FILLER                    PIC X(01)  VALUE SPACE.
002700     05  FILLER                    PIC X(10)  VALUE 'PROPERTY #'.
002800     05  REIRPT-PH-PROP-ID         PIC ZZZZ9.
002900     05  FILLER                    PIC X(02)  VALUE SPACES.
003000     05  REIRPT-PH-PROP-NAME       PIC X(20).
003100     05  FILLER                    PIC X(02)  VALUE SPACES.
003200     05  REIRPT-PH-REGION          PIC X(10).
003300     05  FILLER                    PIC X(77)  VALUE SPACES.
003400 01  REIRPT-INPUT-ECHO-LINE.
003500     05  FILLER                    PIC X(03)  VALUE SPACES.
003600     05  FILLER                    PIC X(16)  VALUE 'PURCHASE PRICE '.
003700     05  REIRPT-IE-PRICE           PIC X(16).
003800     05  FILLER                    PIC X(04)  VALUE SPACES.
003900     05  FILLER                    PIC X(14)  VALUE 'ANNUAL RENT  '.
004000     05  REIRPT-IE-RENT            PIC X(16).
004100     05  FILLER                    PIC X(61)  VALUE SPACES.
004200 01  REIRPT-METRICS-LINE-1.
004300     05  FILLER                    PIC X(03)  VALUE SPACES.
004400     05  FILLER                    PIC X(05)  VALUE 'EGI  '.
004500     05  REIRPT-M-EGI              PIC X(16).
004600     05  FILLER                    PIC X(03)  VALUE SPACES.
004700     05  FILLER                    PIC X(05)  VALUE 'NOI  '.
004800     05  REIRPT-M-NOI              PIC X(16).
004900     05  FILLER                    PIC X(03)  VALUE SPACES.
005000     05  FILLER                    PIC X(09)  VALUE 'CAP RATE '.
005100     05  REIRPT-M-CAP-RATE         PIC X(10).
005200     05  FILLER                    PIC X(03)  VALUE SPACES.
005300     05  FILLER                    PIC X(11)  VALUE 'GROSS YLD '.
005400     05  REIRPT-M-GROSS-YIELD      PIC X(10).
005500     05  FILLER                    PIC X(07)  VALUE SPACES.
005600 01  REIRPT-METRICS-LINE-2.
005700     05  FILLER                    PIC X(03)  VALUE SPACES.
005800     05  FILLER                    PIC X(05)  VALUE 'PTCF '.
005900     05  REIRPT-M-PTCF             PIC X(16).
006000     05  FILLER                    PIC X(03)  VALUE SPACES.
006100     05  FILLER                    PIC X(05)  VALUE 'COC  '.
006200     05  REIRPT-M-COC              PIC X(10).
006300     05  FILLER                    PIC X(03)  VALUE SPACES.
006400     05  FILLER                    PIC X(05)  VALUE 'DSCR '.
006500     05  REIRPT-M-DSCR             PIC X(10).
006600     05  FILLER                    PIC X(31)  VALUE SPACES.
006700 01  REIRPT-METRICS-LINE-3.
006800     05  FILLER                    PIC X(03)  VALUE SPACES.
006900     05  FILLER                    PIC X(05)  VALUE 'NPV  '.
007000     05  REIRPT-M-NPV              PIC X(16).
007100     05  FILLER                    PIC X(03)  VALUE SPACES.
007200     05  FILLER                    PIC X(05)  VALUE 'IRR  '.
007300     05  REIRPT-M-IRR              PIC X(10).
007400     05  FILLER                    PIC X(03)  VALUE SPACES.
007500     05  FILLER                    PIC X(13)  VALUE 'TERMINAL VAL '.
007600     05  REIRPT-M-TERM-VAL         PIC X(16).
007700     05  FILLER                    PIC X(03)  VALUE SPACES.
007800     05  FILLER                    PIC X(11)  VALUE 'PROJ VALUE '.
007900     05  REIRPT-M-PROJ-VALUE       PIC X(16).
008000     05  FILLER                    PIC X(03)  VALUE SPACES.
008100 01  REIRPT-METRICS-LINE-4.
008200     05  FILLER                    PIC X(03)  VALUE SPACES.
008300     05  FILLER                    PIC X(14)  VALUE 'TOTAL RETURN '.
008400     05  REIRPT-M-TOT-RETURN       PIC X(10).
008500     05  FILLER                    PIC X(03)  VALUE SPACES.
008600     05  FILLER                    PIC X(17)  VALUE 'ANNUALIZED RETURN'.
008700     05  REIRPT-M-ANN-RETURN       PIC X(10).
008800     05  FILLER                    PIC X(33)  VALUE SPACES.
008900 01  REIRPT-NOTE-LINE.
009000     05  FILLER                    PIC X(03)  VALUE SPACES.
009100     05  REIRPT-NOTE-TEXT          PIC X(70).
009200     05  FILLER                    PIC X(59)  VALUE SPACES.
009300 01  REIRPT-GRADE-LINE.
009400     05  FILLER                    PIC X(03)  VALUE SPACES.
009500     05  FILLER                    PIC X(09)  VALUE 'QUALITY: '.
009600     05  REIRPT-GR-QUALITY         PIC X(12).
009700     05  FILLER                    PIC X(04)  VALUE SPACES.
009800     05  FILLER                    PIC X(15)  VALUE 'RECOMMENDATION:'.
009900     05  REIRPT-GR-RECOMMEND       PIC X(40).
010000     05  FILLER                    PIC X(48)  VALUE SPACES.
010100 01  REIRPT-PROJ-HDR-LINE.
010200     05  FILLER                    PIC X(03)  VALUE SPACES.
010300     05  FILLER                    PIC X(54)
010400         VALUE 'YEAR PROJ RENT  PROJ VALUE  PROJ ANNUAL CF EQUITY GAIN'.
010500     05  FILLER                    PIC X(75)  VALUE SPACES.
010600 01  REIRPT-PROJ-ROW-LINE.
010700     05  FILLER                    PIC X(03)  VALUE SPACES.
010800     05  REIRPT-PR-YEAR            PIC ZZ9.
010900     05  FILLER                    PIC X(03)  VALUE SPACES.
011000     05  REIRPT-PR-RENT            PIC X(15).
011100     05  FILLER                    PIC X(02)  VALUE SPACES.
011200     05  REIRPT-PR-VALUE           PIC X(15).
011300     05  FILLER                    PIC X(02)  VALUE SPACES.
011400     05  REIRPT-PR-ANNUAL-CF       PIC X(15).
011500     05  FILLER                    PIC X(02)  VALUE SPACES.
011600     05  REIRPT-PR-EQUITY-GAIN     PIC X(15).
011700     05  FILLER                    PIC X(57)  VALUE SPACES.
011800 01  REIRPT-RISK-LINE.
011900     05  FILLER                    PIC X(03)  VALUE SPACES.
012000     05  FILLER                    PIC X(12)  VALUE 'RISK LEVEL: '.
012100     05  REIRPT-RK-LEVEL           PIC X(06).
012200     05  FILLER                    PIC X(04)  VALUE SPACES.
012300     05  FILLER                    PIC X(11)  VALUE 'RISK SCORE:'.
012400     05  REIRPT-RK-SCORE           PIC ZZ9.
012500     05  FILLER                    PIC X(95)  VALUE SPACES.
012600*-----------------------------------------------------------*
012700*        backtest section lines                               *
012800*-----------------------------------------------------------*
012900 01  REIRPT-BT-HDR-LINE.
013000     05  FILLER                    PIC X(03)  VALUE SPACES.
013100     05  FILLER                    PIC X(35)
013200                    VALUE 'BACKTEST RESULTS - TRANSACTION LOG'.
013300     05  FILLER                    PIC X(94)  VALUE SPACES.
013400 01  REIRPT-BT-TOTALS-LINE-1.
013500     05  FILLER                    PIC X(03)  VALUE SPACES.
013600     05  FILLER                    PIC X(15)  VALUE 'TOTAL INCOME  '.
013700     05  REIRPT-BT-INCOME          PIC X(16).
013800     05  FILLER                    PIC X(03)  VALUE SPACES.
013900     05  FILLER                    PIC X(15)  VALUE 'TOTAL EXPENSES'.
014000     05  REIRPT-BT-EXPENSE         PIC X(16).
014100     05  FILLER                    PIC X(41)  VALUE SPACES.
014200 01  REIRPT-BT-TOTALS-LINE-2.
014300     05  FILLER                    PIC X(03)  VALUE SPACES.
014400     05  FILLER                    PIC X(17)  VALUE 'AVG MONTHLY CF  '.
014500     05  REIRPT-BT-AVG-CF          PIC X(16).
014600     05  FILLER                    PIC X(03)  VALUE SPACES.
014700     05  FILLER                    PIC X(11)  VALUE 'OCCUPANCY: '.
014800     05  REIRPT-BT-OCCUPANCY       PIC X(08).
014900     05  FILLER                    PIC X(50)  VALUE SPACES.
015000 01  REIRPT-BT-TOTALS-LINE-3.
015100     05  FILLER                    PIC X(03)  VALUE SPACES.
015200     05  FILLER                    PIC X(16)  VALUE 'TRANSACTIONS:  '.
015300     05  REIRPT-BT-TXN-COUNT       PIC ZZZZ9.
015400     05  FILLER                    PIC X(04)  VALUE SPACES.
015500     05  FILLER                    PIC X(14)  VALUE 'SHARPE RATIO:'.
015600     05  REIRPT-BT-SHARPE          PIC X(10).
015700     05  FILLER                    PIC X(03)  VALUE SPACES.
015800     05  FILLER                    PIC X(14)  VALUE 'MAX DRAWDOWN:'.
015900     05  REIRPT-BT-DRAWDOWN        PIC X(16).
016000     05  FILLER                    PIC X(30)  VALUE SPACES.
016100 01  REIRPT-INSIGHT-LINE.
016200     05  FILLER                    PIC X(05)  VALUE '  -  '.
016300     05  REIRPT-INS-TEXT           PIC X(70).
016400     05  FILLER                    PIC X(57)  VALUE SPACES.
016500*-----------------------------------------------------------*
016600*        final batch control-totals lines                     *
016700*-----------------------------------------------------------*
016800 01  REIRPT-TOT-HDR-LINE.
016900     05  FILLER                    PIC X(01)  VALUE SPACE.
017000     05  FILLER                    PIC X(30)
017100                    VALUE 'BATCH CONTROL TOTALS          '.
017200     05  FILLER                    PIC X(101) VALUE SPACES.
017300 01  REIRPT-TOT-LINE-1.
017400     05  FILLER                    PIC X(03)  VALUE SPACES.
017500     05  FILLER                   PIC X(20)  VALUE 'PROPERTIES PROCESSED'.
017600     05  REIRPT-T-PROP-COUNT       PIC ZZ,ZZ9.
017700     05  FILLER                    PIC X(04)  VALUE SPACES.
017800     05  FILLER                    PIC X(12)  VALUE 'TOTAL NOI   '.
017900     05  REIRPT-T-NOI              PIC X(16).
018000     05  FILLER                    PIC X(61)  VALUE SPACES.
018100 01  REIRPT-TOT-LINE-2.
018200     05  FILLER                    PIC X(03)  VALUE SPACES.
018300     05  FILLER                    PIC X(12)  VALUE 'TOTAL PTCF  '.
018400     05  REIRPT-T-PTCF             PIC X(16).
018500     05  FILLER                    PIC X(04)  VALUE SPACES.
018600     05  FILLER                PIC X(22)  VALUE 'PROPS BELOW DSCR MIN: '.
018700     05  REIRPT-T-BELOW-DSCR       PIC ZZ,ZZ9.
018800     05  FILLER                    PIC X(60)  VALUE SPACES.
018900 01  REIRPT-TOT-LINE-3.
019000     05  FILLER                    PIC X(03)  VALUE SPACES.
019100     05  FILLER                    PIC X(16)  VALUE 'TXN READ:      '.
019200     05  REIRPT-T-TXN-READ         PIC ZZZ,ZZ9.
019300     05  FILLER                    PIC X(03)  VALUE SPACES.
019400     05  FILLER                    PIC X(16)  VALUE 'TXN SELECTED:  '.
019500     05  REIRPT-T-TXN-SELECTED     PIC ZZZ,ZZ9.
019600     05  FILLER                    PIC X(03)  VALUE SPACES.
019700     05  FILLER                    PIC X(14)  VALUE 'TXN SKIPPED:  '.
019800     05  REIRPT-T-TXN-SKIPPED      PIC ZZZ,ZZ9.
019900     05  FILLER                    PIC X(30)  VALUE SPACES.
020000 01  REIRPT-BLANK-LINE              PIC X(132)  VALUE SPACES.
