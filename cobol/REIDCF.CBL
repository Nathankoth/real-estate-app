000100*-----------------------------------------------------------*
000200*  REIDCF  --  LOAN AMORTIZATION & DCF WORK AREA             *
000300*  U2 level-payment mortgage calc and U3 discounted cash     *
000400*  flow / NPV / IRR working fields, used by REI2000          *
000500*-----------------------------------------------------------*
000600* 07/19/96  dgk  orig                                        *
000700* 04/02/98  baw  raised CF-TABLE max from 31 to 41 yrs        *
000800*-----------------------------------------------------------*
000900 01  REIDCF-AMORT-WORK.
001000     05  REIDCF-MONTHLY-RATE           PIC S9V9(8)    COMP-3.
001100     05  REIDCF-NUM-PERIODS            PIC S9(3)      COMP.
001200*        k = 12 * loan term years, capped at 480
001300     05  REIDCF-PERIOD-SUB             PIC S9(3)      COMP.
001400     05  REIDCF-COMPOUND-FACTOR        PIC S9(7)V9(8) COMP-3.
001500*        (1+m) ** k , built by repeated multiplication
001600     05  REIDCF-MONTHLY-PAYMENT        PIC S9(9)V99   COMP-3.
001700     05  REIDCF-ANNUAL-PAYMENT         PIC S9(11)V99  COMP-3.
001800     05  FILLER                        PIC X(05).
001900*-----------------------------------------------------------*
002000 01  REIDCF-CF-TABLE-AREA.
002100     05  REIDCF-HOLD-YEARS-USED        PIC S9(3)      COMP.
002200     05  REIDCF-CF-ENTRY OCCURS 41 TIMES
002300                         INDEXED BY REIDCF-CF-IDX.
002400         10  REIDCF-CF-YEAR             PIC S9(3)      COMP.
002500         10  REIDCF-CF-AMOUNT           PIC S9(11)V99  COMP-3.
002600         10  REIDCF-CF-DISCOUNT-FACTOR  PIC S9(3)V9(8) COMP-3.
002700         10  REIDCF-CF-PV               PIC S9(11)V99  COMP-3.
002800 01  REIDCF-CF-TABLE-R REDEFINES REIDCF-CF-TABLE-AREA.
002900     05  FILLER                        PIC S9(3)      COMP.
003000     05  REIDCF-CF-ENTRY-R OCCURS 41 TIMES.
003100         10  FILLER                     PIC X(26).
003200*-----------------------------------------------------------*
003300*  terminal value and NPV                                    *
003400*-----------------------------------------------------------*
003500 01  REIDCF-VALUE-WORK.
003600     05  REIDCF-TERMINAL-CAP           PIC S9V9(5)    COMP-3.
003700     05  REIDCF-TERMINAL-VALUE         PIC S9(11)V99  COMP-3.
003800     05  REIDCF-NPV                    PIC S9(11)V99  COMP-3.
003900     05  REIDCF-PROJECTED-VALUE        PIC S9(11)V99  COMP-3.
004000     05  REIDCF-TOTAL-CASH-FLOW        PIC S9(11)V99  COMP-3.
004100     05  REIDCF-TOTAL-RETURN           PIC S9(3)V9(5) COMP-3.
004200     05  REIDCF-ANNUAL-RETURN          PIC S9V9(5)    COMP-3.
004300     05  FILLER                        PIC X(05).
004400*-----------------------------------------------------------*
004500*  IRR - Newton-Raphson work fields                          *
004600*-----------------------------------------------------------*
004700 01  REIDCF-IRR-WORK.
004800     05  REIDCF-IRR-RATE               PIC S9V9(8)    COMP-3.
004900     05  REIDCF-IRR-PREV-RATE          PIC S9V9(8)    COMP-3.
005000     05  REIDCF-IRR-DELTA              PIC S9V9(8)    COMP-3.
005100     05  REIDCF-IRR-F                  PIC S9(11)V9(4) COMP-3.
005200     05  REIDCF-IRR-F-PRIME            PIC S9(11)V9(4) COMP-3.
005300     05  REIDCF-IRR-DISC-FACTOR        PIC S9(3)V9(8) COMP-3.
005400     05  REIDCF-IRR-ITER               PIC S9(3)      COMP.
005500     05  REIDCF-IRR-RESULT             PIC S9V9(5)    COMP-3.
005600     05  REIDCF-IRR-CONVERGED-SW       PIC X.
005700         88  REIDCF-IRR-CONVERGED      VALUE 'Y'.
005800         88  REIDCF-IRR-NOT-CONVERGED  VALUE 'N'.
005900     05  FILLER                        PIC X(05).
006000*-----------------------------------------------------------*
006100*  bisection work for the Hth root (annualized return)        *
006200*-----------------------------------------------------------*
006300 01  REIDCF-ROOT-WORK.
006400     05  REIDCF-ROOT-LOW               PIC S9V9(8)    COMP-3.
006500     05  REIDCF-ROOT-HIGH              PIC S9V9(8)    COMP-3.
006600     05  REIDCF-ROOT-MID               PIC S9V9(8)    COMP-3.
006700     05  REIDCF-ROOT-MID-POW           PIC S9(7)V9(8) COMP-3.
006800     05  REIDCF-ROOT-TARGET            PIC S9V9(8)    COMP-3.
006900     05  REIDCF-ROOT-ITER              PIC S9(3)      COMP.
007000     05  FILLER                        PIC X(05).
