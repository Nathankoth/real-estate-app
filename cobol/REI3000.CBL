000100*-----------------------------------------------------------*
000200*  REI3000  --  TRANSACTION BACKTEST BATCH DRIVER             *
000300*  matches PROPERTY-INPUT against the sorted TRANSACTION       *
000400*  file on property id, aggregates the U5 window statistics,  *
000500*  writes BACKTEST-RESULT, and appends the backtest section    *
000600*  of ANALYSIS-REPORT (opened EXTEND - REI2000 runs first)     *
000700*-----------------------------------------------------------*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.  REI3000.
001000 AUTHOR.      D. G. KOWALSKI.
001100 INSTALLATION. DATA PROCESSING - INVESTMENT ANALYSIS UNIT.
001200 DATE-WRITTEN. FEBRUARY 1995.
001300 DATE-COMPILED.
001400 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500*-----------------------------------------------------------*
001600*                 C H A N G E   L O G                         *
001700*-----------------------------------------------------------*
001800* 02/14/95  dgk  orig - income/expense totals and occupancy    *
001900* 06/19/97  baw  added monthly cash-flow table, stddev,         *
002000*                Sharpe ratio and max drawdown                  *
002100* 08/30/99  sek  y2k - START/END-DATE and txn date widened       *
002200*                to CCYYMMDD                                     *
002300* 03/14/00  dgk  added insight flags, ticket 4471                *
002400* 11/20/00  dgk  FD for BACKTEST-RESULT said 113 chars, REIBT     *
002500*                copybook was really 133 - both now 118           *
002600*                (ticket 4528)                                    *
002700* 12/04/00  dgk  added a page-break check ahead of the backtest    *
002800*                section print - this driver has no page-header   *
002900*                paragraph of its own (it extends the same         *
003000*                ANALYSIS-REPORT REI2000 already opened and         *
003100*                headed), so a long run was just printing past      *
003200*                the bottom of the form with no break at all;        *
003300*                now prints a CONTINUED banner every WS-MAX-          *
003400*                LINES-PER-PAGE lines instead (ticket 4560)           *
003500*-----------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CONSOLE IS CRT
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT PROPERTY-INPUT  ASSIGN TO REI1S
004500            ORGANIZATION IS RECORD SEQUENTIAL.
004600     SELECT TRANSACTION-FILE ASSIGN TO REITRAN
004700            ORGANIZATION IS RECORD SEQUENTIAL.
004800     SELECT PARAMS          ASSIGN TO REIPARM
004900            ORGANIZATION IS RECORD SEQUENTIAL.
005000     SELECT BACKTEST-RESULT ASSIGN TO REIBT
005100            ORGANIZATION IS RECORD SEQUENTIAL.
005200     SELECT ANALYSIS-REPORT ASSIGN TO REIRPT
005300            ORGANIZATION IS RECORD SEQUENTIAL.
005400*
005500 DATA DIVISION.
005600*
005700 FILE SECTION.
005800*
005900*        PROPERTY-INPUT is read here only to pick up the
006000*        property id and its expected monthly rent (U5 needs
006100*        the latter for the occupancy-proxy calculation in
006200*        F010) - REI2000 is the program that echoes and scores
006300*        the rest of this record
006400 FD  PROPERTY-INPUT
006500     RECORD CONTAINS 180 CHARACTERS
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS REI1S-REC.
006800     COPY REI1S.
006900*
007000*        TRANSACTION-FILE arrives pre-sorted ascending by
007100*        property id then date - this driver depends on that
007200*        sort order for the match-merge in D010/E020 below and
007300*        does not re-sort it
007400 FD  TRANSACTION-FILE
007500     RECORD CONTAINS 55 CHARACTERS
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS REITRAN-REC.
007800     COPY REITRAN.
007900*
008000*        same PARAMS record REI2000 reads - this driver only
008100*        cares about the backtest window dates inside it
008200 FD  PARAMS
008300     RECORD CONTAINS 80 CHARACTERS
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS REIPARM-REC.
008600     COPY REIPARM.
008700*
008800 FD  BACKTEST-RESULT
008900     RECORD CONTAINS 118 CHARACTERS
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS REIBT-REC.
009200     COPY REIBT.
009300*
009400*        same physical file REI2000 writes its ROI section and
009500*        final totals to - this driver must run second and
009600*        OPEN EXTEND, never OUTPUT, or it clobbers REI2000's
009700*        output
009800 FD  ANALYSIS-REPORT
009900     RECORD CONTAINS 132 CHARACTERS
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS AR-LINE.
010200 01  AR-LINE                       PIC X(132).
010300*
010400 WORKING-STORAGE SECTION.
010500*
010600     COPY REIBTW.
010700     COPY REITOT.
010800     COPY REIRPT.
010900*
011000*        77-level page-control items - standalone counters, not
011100*        part of any group, used only by B015-CHECK-PAGE-BREAK
011200*        and D010-PROCESS-PROPERTY below (ticket 4560)
011300 77  WS-LINE-COUNT                  PIC S9(3)      COMP
011400                                    VALUE ZERO.
011500 77  WS-MAX-LINES-PER-PAGE          PIC S9(3)      COMP
011600                                    VALUE +55.
011700*        conservative fixed estimate of the backtest section's
011800*        printed-line count - header, 3 totals lines, blank
011900*        trailer, plus room for all nine possible insight lines;
012000*        a short section just leaves a little white space on
012100*        the page, which beats miscounting and splitting one
012200 77  WS-BT-LINES-THIS-SECTION       PIC S9(3)      COMP
012300                                    VALUE +14.
012400*
012500 01  WS-PARAM-WORK.
012600     05  WS-START-DATE             PIC 9(8).
012700     05  WS-END-DATE                PIC 9(8).
012800     05  FILLER                    PIC X(04).
012900 01  WS-SWITCHES.
013000     05  WS-PROP-EOF-SW            PIC X.
013100         88  WS-PROP-EOF           VALUE 'Y'.
013200         88  WS-PROP-NOT-EOF       VALUE 'N'.
013300     05  WS-TRAN-EOF-SW            PIC X.
013400         88  WS-TRAN-EOF           VALUE 'Y'.
013500         88  WS-TRAN-NOT-EOF       VALUE 'N'.
013600     05  FILLER                    PIC X(04).
013700 01  WS-SUBSCRIPTS.
013800     05  WS-CCYYMM                 PIC 9(6).
013900     05  FILLER                    PIC X(04).
014000 01  WS-EDIT-WORK.
014100     05  WS-EDIT-PCT               PIC ZZ9.99.
014200     05  FILLER                    PIC X(05).
014300*
014400 PROCEDURE DIVISION.
014500*
014600*        standard open/prime/drive/close shape, same as REI2000
014700*        - read one of everything before the control-break loop
014800*        starts so the first compare in D010/E020 has real data
014900*        to work with instead of low-values
015000 A010-MAIN-LINE.
015100     DISPLAY SPACES UPON CRT.
015200     DISPLAY '* * * * B E G I N   R E I 3 0 0 0 . C B L * * * *'
015300         UPON CRT AT 1401.
015400     MOVE 'N' TO WS-PROP-EOF-SW.
015500     MOVE 'N' TO WS-TRAN-EOF-SW.
015600     OPEN INPUT  PROPERTY-INPUT.
015700     OPEN INPUT  TRANSACTION-FILE.
015800     OPEN INPUT  PARAMS.
015900     OPEN OUTPUT BACKTEST-RESULT.
016000*        EXTEND, not OUTPUT - REI2000 already ran and this
016100*        program's job is to append, not start a new report
016200     OPEN EXTEND ANALYSIS-REPORT.
016300     PERFORM B010-READ-PARAMS.
016400     PERFORM C010-READ-PROPERTY.
016500     PERFORM C020-READ-TRANSACTION.
016600     PERFORM D010-PROCESS-PROPERTY THRU D010-PROCESS-PROPERTY-EXIT
016700         UNTIL WS-PROP-EOF.
016800     PERFORM Z010-PRINT-BATCH-TOTALS.
016900     CLOSE PROPERTY-INPUT TRANSACTION-FILE PARAMS
017000           BACKTEST-RESULT ANALYSIS-REPORT.
017100     DISPLAY 'R E I 3 0 0 0   C O M P L E T E' UPON CRT AT 2301.
017200     STOP RUN.
017300*
017400*        PARAMS is a single fixed record, same file REI2000
017500*        reads - here we only pull the backtest window, the
017600*        cap-rate/coc/dscr thresholds in it are REI2000's job
017700 B010-READ-PARAMS.
017800     READ PARAMS AT END
017900         DISPLAY '!!!! PARAMS FILE EMPTY - ABORTING'
018000             UPON CRT AT 2301
018100         STOP RUN.
018200     MOVE REIPARM-START-DATE   TO WS-START-DATE.
018300     MOVE REIPARM-END-DATE     TO WS-END-DATE.
018400*
018500*        fires whenever the running page line count plus the
018600*        estimated size of the next backtest section would run
018700*        off the bottom of the form - prints a short banner
018800*        instead of a full page-header reprint, since REI2000
018900*        already printed the real header on this report (ticket
019000*        4560)
019100 B015-CHECK-PAGE-BREAK.
019200     IF WS-LINE-COUNT + WS-BT-LINES-THIS-SECTION >
019300             WS-MAX-LINES-PER-PAGE
019400         MOVE SPACES TO AR-LINE
019500         MOVE '* * * * *  BACKTEST SECTION CONTINUED  * * * * *'
019600             TO AR-LINE
019700         WRITE AR-LINE
019800         MOVE ZERO TO WS-LINE-COUNT.
019900*
020000 C010-READ-PROPERTY.
020100     READ PROPERTY-INPUT AT END
020200         MOVE 'Y' TO WS-PROP-EOF-SW.
020300*
020400*        transactions only feed the match-merge while there are
020500*        still some left to read - once WS-TRAN-EOF fires this
020600*        paragraph becomes a no-op and every remaining property
020700*        just falls through D010 with a zero txn count
020800 C020-READ-TRANSACTION.
020900     IF WS-TRAN-NOT-EOF
021000         READ TRANSACTION-FILE AT END
021100             MOVE 'Y' TO WS-TRAN-EOF-SW.
021200     IF WS-TRAN-NOT-EOF
021300         ADD 1 TO REITOT-TXN-READ-COUNT.
021400*
021500******************************************
021600*        U5 CONTROL BREAK ON PROPERTY ID          *
021700******************************************
021800*
021900*        one property at a time, driven entirely by the control
022000*        break on REIBTW-PROP-ID - PROPERTY-INPUT is the master
022100*        (one record per property, always advances) and
022200*        TRANSACTION-FILE is the detail being merged against it
022300*        (zero, one, or many records per property, may sit still
022400*        across several properties with no activity)
022500 D010-PROCESS-PROPERTY.
022600     PERFORM E010-INIT-ACCUMULATORS.
022700     MOVE REI1S-PROP-ID TO REIBTW-PROP-ID.
022800*        expected rent is the denominator of the occupancy proxy
022900*        computed later in F010 - derived once per property from
023000*        the same annual-rent figure REI2000 uses for U1
023100     COMPUTE REIBTW-EXPECTED-MONTHLY-RENT ROUNDED =
023200         REI1S-GROSS-RENT-ANNUAL / 12.
023300     PERFORM E020-COLLECT-ONE-TXN THRU E020-COLLECT-ONE-TXN-EXIT
023400         UNTIL WS-TRAN-EOF
023500         OR REITRAN-PROP-ID > REIBTW-PROP-ID.
023600*        a property with no transactions in the window gets no
023700*        BACKTEST-RESULT record and no report section at all -
023800*        nothing to backtest against, so nothing is written
023900     IF REIBTW-TXN-COUNT > ZERO
024000         PERFORM F010-COMPUTE-STATISTICS
024100         PERFORM F020-SET-INSIGHT-FLAGS
024200         PERFORM M010-WRITE-BACKTEST-RESULT
024300         PERFORM B015-CHECK-PAGE-BREAK
024400         PERFORM N010-PRINT-BACKTEST-SECTION
024500         ADD WS-BT-LINES-THIS-SECTION TO WS-LINE-COUNT
024600         ADD 1 TO REITOT-BT-PROP-COUNT.
024700     PERFORM C010-READ-PROPERTY.
024800 D010-PROCESS-PROPERTY-EXIT.
024900     EXIT.
025000*
025100*        zero every accumulator before a new property starts -
025200*        this is a straight batch total reset, same pattern
025300*        REI2000's E020 uses for its own per-property work areas
025400 E010-INIT-ACCUMULATORS.
025500     MOVE ZERO TO REIBTW-TOTAL-INCOME REIBTW-TOTAL-EXPENSES
025600                  REIBTW-NET-CASH-FLOW REIBTW-TXN-COUNT
025700                  REIBTW-MONTHS-IN-SPAN REIBTW-MONTHLY-INCOME
025800                  REIBTW-MONTHLY-EXPENSE REIBTW-MONTHLY-CF
025900                  REIBTW-OCCUPANCY REIBTW-MONTH-COUNT
026000                  REIBTW-SHARPE REIBTW-MAX-DRAWDOWN.
026100     MOVE 'N' TO REIBTW-MIN-DATE-SW.
026200     MOVE ZERO TO REIBTW-MIN-DATE REIBTW-MAX-DATE.
026300*
026400*        three-way compare against REIBTW-PROP-ID drives this
026500*        whole paragraph: a transaction behind the current
026600*        property is an orphan (no matching property record
026700*        exists upstream - read past it); one ahead belongs to a
026800*        property not yet reached (leave it for next time, GO TO
026900*        out without consuming it); one equal is in scope, and
027000*        then gets checked against the backtest window dates
027100 E020-COLLECT-ONE-TXN.
027200     IF REITRAN-PROP-ID < REIBTW-PROP-ID
027300         PERFORM C020-READ-TRANSACTION
027400         GO TO E020-COLLECT-ONE-TXN-EXIT.
027500     IF REITRAN-PROP-ID > REIBTW-PROP-ID
027600         GO TO E020-COLLECT-ONE-TXN-EXIT.
027700*        outside the PARAMS backtest window - counted as
027800*        skipped for the final batch totals, then read past
027900     IF REITRAN-DATE < WS-START-DATE OR
028000        REITRAN-DATE > WS-END-DATE
028100         ADD 1 TO REITOT-TXN-SKIPPED-COUNT
028200         PERFORM C020-READ-TRANSACTION
028300         GO TO E020-COLLECT-ONE-TXN-EXIT.
028400     ADD 1 TO REITOT-TXN-SELECTED-COUNT.
028500     ADD 1 TO REIBTW-TXN-COUNT.
028600*        RENT transactions accumulate income; everything else is
028700*        an expense - a negative TRANSACTION amount is already
028800*        signed as an outflow, a positive one gets flipped going
028900*        into the expense bucket so expenses stay a positive sum
029000     IF REITRAN-TYPE = 'RENT'
029100         ADD REITRAN-AMOUNT TO REIBTW-TOTAL-INCOME
029200     ELSE
029300         IF REITRAN-AMOUNT < ZERO
029400             COMPUTE REIBTW-TOTAL-EXPENSES =
029500                 REIBTW-TOTAL-EXPENSES - REITRAN-AMOUNT
029600         ELSE
029700             ADD REITRAN-AMOUNT TO REIBTW-TOTAL-EXPENSES.
029800*        track the earliest and latest txn date actually seen -
029900*        F015 uses this span, not the PARAMS window, since a
030000*        property's real activity may not cover the full window
030100     IF NOT REIBTW-MIN-DATE-SET
030200         MOVE 'Y' TO REIBTW-MIN-DATE-SW
030300         MOVE REITRAN-DATE TO REIBTW-MIN-DATE REIBTW-MAX-DATE
030400     ELSE
030500         IF REITRAN-DATE < REIBTW-MIN-DATE
030600             MOVE REITRAN-DATE TO REIBTW-MIN-DATE.
030700     IF REITRAN-DATE > REIBTW-MAX-DATE
030800         MOVE REITRAN-DATE TO REIBTW-MAX-DATE.
030900     PERFORM E030-ACCUM-MONTH-BUCKET.
031000     PERFORM C020-READ-TRANSACTION.
031100 E020-COLLECT-ONE-TXN-EXIT.
031200     EXIT.
031300*
031400*        SEARCH the month-bucket table for this transaction's
031500*        CCYYMM; found means fold it into that month's running
031600*        net amount, AT END means this is the first transaction
031700*        seen for that month and a new bucket has to be opened
031800 E030-ACCUM-MONTH-BUCKET.
031900     DIVIDE REITRAN-DATE BY 100 GIVING WS-CCYYMM.
032000*        WS-CCYYMM now holds CCYYMM
032100     SET REIBTW-MONTH-IDX TO 1.
032200     SEARCH REIBTW-MONTH-ENTRY
032300         AT END
032400             PERFORM E035-ADD-NEW-MONTH-BUCKET
032500         WHEN REIBTW-MONTH-KEY (REIBTW-MONTH-IDX) = WS-CCYYMM
032600             IF REITRAN-TYPE = 'RENT'
032700                 ADD REITRAN-AMOUNT TO
032800                     REIBTW-MONTH-NET-AMT (REIBTW-MONTH-IDX)
032900             ELSE
033000                 IF REITRAN-AMOUNT < ZERO
033100                     ADD REITRAN-AMOUNT TO
033200                         REIBTW-MONTH-NET-AMT (REIBTW-MONTH-IDX)
033300                 ELSE
033400                     COMPUTE
033500                       REIBTW-MONTH-NET-AMT (REIBTW-MONTH-IDX) =
033600                       REIBTW-MONTH-NET-AMT (REIBTW-MONTH-IDX)
033700                           - REITRAN-AMOUNT.
033800*
033900*        new month, new bucket - same RENT/expense sign logic as
034000*        the SEARCH WHEN clause above, just seeding instead of
034100*        accumulating
034200 E035-ADD-NEW-MONTH-BUCKET.
034300     ADD 1 TO REIBTW-MONTH-COUNT.
034400     SET REIBTW-MONTH-IDX TO REIBTW-MONTH-COUNT.
034500     MOVE WS-CCYYMM TO REIBTW-MONTH-KEY (REIBTW-MONTH-IDX).
034600     IF REITRAN-TYPE = 'RENT'
034700         MOVE REITRAN-AMOUNT TO
034800             REIBTW-MONTH-NET-AMT (REIBTW-MONTH-IDX)
034900     ELSE
035000         IF REITRAN-AMOUNT < ZERO
035100             MOVE REITRAN-AMOUNT TO
035200                 REIBTW-MONTH-NET-AMT (REIBTW-MONTH-IDX)
035300         ELSE
035400             COMPUTE REIBTW-MONTH-NET-AMT (REIBTW-MONTH-IDX) =
035500                 0 - REITRAN-AMOUNT.
035600*
035700******************************************
035800*        U5 STATISTICS                              *
035900******************************************
036000*
036100*        rolls the raw totals collected above into the U5
036200*        published figures - net cash flow, monthly averages,
036300*        occupancy proxy, then hands off to the mean/stddev,
036400*        Sharpe, and max-drawdown sub-paragraphs
036500 F010-COMPUTE-STATISTICS.
036600     COMPUTE REIBTW-NET-CASH-FLOW =
036700         REIBTW-TOTAL-INCOME - REIBTW-TOTAL-EXPENSES.
036800     PERFORM F015-CALC-SERIAL-DATES.
036900*        span in months from the serial-date day span - 30.44
037000*        is the average calendar month length used to convert
037100*        days to months without a fractional-month table
037200     IF REIBTW-SPAN-DAYS > ZERO
037300         COMPUTE REIBTW-MONTHS-IN-SPAN ROUNDED =
037400             REIBTW-SPAN-DAYS / 30.44
037500     ELSE
037600         MOVE ZERO TO REIBTW-MONTHS-IN-SPAN.
037700     IF REIBTW-MONTHS-IN-SPAN > ZERO
037800         COMPUTE REIBTW-MONTHLY-INCOME ROUNDED =
037900             REIBTW-TOTAL-INCOME / REIBTW-MONTHS-IN-SPAN
038000         COMPUTE REIBTW-MONTHLY-EXPENSE ROUNDED =
038100             REIBTW-TOTAL-EXPENSES / REIBTW-MONTHS-IN-SPAN
038200     ELSE
038300         MOVE ZERO TO REIBTW-MONTHLY-INCOME REIBTW-MONTHLY-EXPENSE.
038400     COMPUTE REIBTW-MONTHLY-CF =
038500         REIBTW-MONTHLY-INCOME - REIBTW-MONTHLY-EXPENSE.
038600*        occupancy proxy - actual monthly rent collected divided
038700*        by the rent the property SHOULD collect at full
038800*        occupancy; not a true unit-by-unit vacancy count, just
038900*        what the transaction history implies
039000     IF REIBTW-EXPECTED-MONTHLY-RENT NOT = ZERO
039100         COMPUTE REIBTW-OCCUPANCY ROUNDED =
039200             REIBTW-MONTHLY-INCOME / REIBTW-EXPECTED-MONTHLY-RENT
039300     ELSE
039400         MOVE ZERO TO REIBTW-OCCUPANCY.
039500     PERFORM F040-CALC-MEAN-STDDEV.
039600     PERFORM F050-CALC-SHARPE.
039700     PERFORM F060-CALC-MAX-DRAWDOWN.
039800*
039900*        converts the earliest/latest transaction dates to day-
040000*        serial numbers so F010 can take a plain subtraction for
040100*        the day span, instead of walking a calendar by hand
040200 F015-CALC-SERIAL-DATES.
040300     MOVE REIBTW-MIN-DATE TO REIBTW-CONV-DATE-IN.
040400     PERFORM F017-CONVERT-TO-SERIAL.
040500     MOVE REIBTW-CONV-SERIAL TO REIBTW-MIN-SERIAL.
040600     MOVE REIBTW-MAX-DATE TO REIBTW-CONV-DATE-IN.
040700     PERFORM F017-CONVERT-TO-SERIAL.
040800     MOVE REIBTW-CONV-SERIAL TO REIBTW-MAX-SERIAL.
040900     COMPUTE REIBTW-SPAN-DAYS =
041000         REIBTW-MAX-SERIAL - REIBTW-MIN-SERIAL.
041100*
041200*        hand-rolled Gregorian day-serial conversion - no
041300*        intrinsic date functions used anywhere in this shop's
041400*        code, the leap-year test below is the same divide-and-
041500*        compare idiom REI2000 would use if it needed one
041600 F017-CONVERT-TO-SERIAL.
041700*        REIBTW-CONV-DATE-IN holds a CCYYMMDD date on entry
041800     DIVIDE REIBTW-CONV-DATE-IN BY 10000 GIVING REIBTW-CONV-CCYY.
041900     COMPUTE REIBTW-CONV-MM =
042000         (REIBTW-CONV-DATE-IN / 100) - (REIBTW-CONV-CCYY * 100).
042100     COMPUTE REIBTW-CONV-DD =
042200         REIBTW-CONV-DATE-IN - ((REIBTW-CONV-DATE-IN / 100) * 100).
042300*        leap-year test done by hand - no intrinsic functions
042400     MOVE 'N' TO REIBTW-LEAP-SW.
042500     COMPUTE REIBTW-CONV-YY4 = REIBTW-CONV-CCYY / 4.
042600     IF REIBTW-CONV-CCYY - (REIBTW-CONV-YY4 * 4) = ZERO
042700         MOVE 'Y' TO REIBTW-LEAP-SW.
042800*        century years are only leap when divisible by 400, not
042900*        just 100 - 1900 was not a leap year, 2000 was
043000     COMPUTE REIBTW-CONV-YY4 = REIBTW-CONV-CCYY / 100.
043100     IF REIBTW-CONV-CCYY - (REIBTW-CONV-YY4 * 100) = ZERO
043200         COMPUTE REIBTW-CONV-YY4 = REIBTW-CONV-CCYY / 400
043300         IF REIBTW-CONV-CCYY - (REIBTW-CONV-YY4 * 400) NOT = ZERO
043400             MOVE 'N' TO REIBTW-LEAP-SW.
043500     SET REIBTW-MDAY-IDX TO REIBTW-CONV-MM.
043600*        days-before-month table plus day-of-month plus the
043700*        usual leap-day/leap-century correction terms gives a
043800*        day count from a fixed epoch - only the DIFFERENCE
043900*        between two such counts is meaningful, never the
044000*        absolute value by itself
044100     COMPUTE REIBTW-CONV-SERIAL =
044200         (REIBTW-CONV-CCYY * 365) +
044300         (REIBTW-CONV-CCYY / 4) -
044400         (REIBTW-CONV-CCYY / 100) +
044500         (REIBTW-CONV-CCYY / 400) +
044600         REIBTW-DAYS-BEFORE-MONTH (REIBTW-MDAY-IDX) +
044700         REIBTW-CONV-DD.
044800     IF REIBTW-LEAP-YEAR AND REIBTW-CONV-MM > 2
044900         ADD 1 TO REIBTW-CONV-SERIAL.
045000*
045100*        population variance/stddev of the monthly net cash
045200*        flow bucket table - two passes, one for the mean, one
045300*        for the sum of squared deviations, same shape as any
045400*        hand-coded stats routine of this era
045500 F040-CALC-MEAN-STDDEV.
045600     MOVE ZERO TO REIBTW-CF-MEAN REIBTW-CF-SUM-SQ-DEV
045700                  REIBTW-CF-VARIANCE REIBTW-CF-STDDEV.
045800     IF REIBTW-MONTH-COUNT > ZERO
045900         PERFORM F042-SUM-MONTH-AMT
046000             VARYING REIBTW-MONTH-IDX FROM 1 BY 1
046100             UNTIL REIBTW-MONTH-IDX > REIBTW-MONTH-COUNT
046200         COMPUTE REIBTW-CF-MEAN ROUNDED =
046300             REIBTW-CF-MEAN / REIBTW-MONTH-COUNT.
046400*        sample variance needs 2+ months - a single-month
046500*        history has no deviation to measure, left at zero
046600     IF REIBTW-MONTH-COUNT > 1
046700         PERFORM F044-SUM-SQ-DEV
046800             VARYING REIBTW-MONTH-IDX FROM 1 BY 1
046900             UNTIL REIBTW-MONTH-IDX > REIBTW-MONTH-COUNT
047000         COMPUTE REIBTW-CF-VARIANCE ROUNDED =
047100             REIBTW-CF-SUM-SQ-DEV / (REIBTW-MONTH-COUNT - 1)
047200         PERFORM F046-SQUARE-ROOT.
047300*
047400 F042-SUM-MONTH-AMT.
047500     ADD REIBTW-MONTH-NET-AMT (REIBTW-MONTH-IDX) TO
047600         REIBTW-CF-MEAN.
047700*
047800 F044-SUM-SQ-DEV.
047900     COMPUTE REIBTW-CF-SUM-SQ-DEV ROUNDED =
048000         REIBTW-CF-SUM-SQ-DEV +
048100         ((REIBTW-MONTH-NET-AMT (REIBTW-MONTH-IDX) -
048200           REIBTW-CF-MEAN) *
048300          (REIBTW-MONTH-NET-AMT (REIBTW-MONTH-IDX) -
048400           REIBTW-CF-MEAN)).
048500*
048600*        Newton iteration for the square root of the variance -
048700*        20 iterations is far more than this converges in, left
048800*        generous on purpose rather than tuned to the edge
048900 F046-SQUARE-ROOT.
049000     IF REIBTW-CF-VARIANCE = ZERO
049100         MOVE ZERO TO REIBTW-CF-STDDEV
049200     ELSE
049300         MOVE REIBTW-CF-VARIANCE TO REIBTW-SQRT-GUESS
049400         MOVE 0 TO REIBTW-SQRT-ITER
049500         PERFORM F048-SQRT-STEP
049600             VARYING REIBTW-SQRT-ITER FROM 1 BY 1
049700             UNTIL REIBTW-SQRT-ITER > 20
049800         MOVE REIBTW-SQRT-GUESS TO REIBTW-CF-STDDEV.
049900*
050000*        classic Newton-Raphson square-root step - average the
050100*        guess with variance-over-guess and the guess converges
050200 F048-SQRT-STEP.
050300     COMPUTE REIBTW-SQRT-GUESS ROUNDED =
050400         (REIBTW-SQRT-GUESS +
050500             (REIBTW-CF-VARIANCE / REIBTW-SQRT-GUESS)) / 2.
050600*
050700*        Sharpe ratio - mean monthly cash flow less a risk-free
050800*        rate of 2% annual (divided down to a monthly figure),
050900*        over the standard deviation; zero stddev means no
051000*        variability to divide by, left at zero rather than
051100*        blowing up
051200 F050-CALC-SHARPE.
051300     IF REIBTW-CF-STDDEV > ZERO
051400         COMPUTE REIBTW-SHARPE ROUNDED =
051500             (REIBTW-CF-MEAN - (.02 / 12)) / REIBTW-CF-STDDEV
051600     ELSE
051700         MOVE ZERO TO REIBTW-SHARPE.
051800*
051900*        max drawdown off the cumulative cash-flow curve - track
052000*        a running peak and the worst (most negative) distance
052100*        below it seen at any point in the window
052200 F060-CALC-MAX-DRAWDOWN.
052300     MOVE ZERO TO REIBTW-RUNNING-PEAK REIBTW-MAX-DRAWDOWN.
052400     IF REIBTW-MONTH-COUNT > ZERO
052500         MOVE ZERO TO REIBTW-MONTH-CUM-SUM (1)
052600         ADD REIBTW-MONTH-NET-AMT (1) TO
052700             REIBTW-MONTH-CUM-SUM (1)
052800         MOVE REIBTW-MONTH-CUM-SUM (1) TO REIBTW-RUNNING-PEAK
052900         PERFORM F065-DRAWDOWN-STEP
053000             VARYING REIBTW-MONTH-IDX FROM 2 BY 1
053100             UNTIL REIBTW-MONTH-IDX > REIBTW-MONTH-COUNT.
053200*
053300*        one month of the cumulative-sum/running-peak/drawdown
053400*        walk - the peak only ever moves up, the drawdown is
053500*        always zero or negative relative to it
053600 F065-DRAWDOWN-STEP.
053700     COMPUTE REIBTW-MONTH-CUM-SUM (REIBTW-MONTH-IDX) =
053800         REIBTW-MONTH-CUM-SUM (REIBTW-MONTH-IDX - 1) +
053900         REIBTW-MONTH-NET-AMT (REIBTW-MONTH-IDX).
054000     IF REIBTW-MONTH-CUM-SUM (REIBTW-MONTH-IDX) >
054100             REIBTW-RUNNING-PEAK
054200         MOVE REIBTW-MONTH-CUM-SUM (REIBTW-MONTH-IDX) TO
054300             REIBTW-RUNNING-PEAK.
054400     COMPUTE REIBTW-DRAWDOWN-NOW =
054500         REIBTW-MONTH-CUM-SUM (REIBTW-MONTH-IDX) -
054600         REIBTW-RUNNING-PEAK.
054700     IF REIBTW-DRAWDOWN-NOW < REIBTW-MAX-DRAWDOWN
054800         MOVE REIBTW-DRAWDOWN-NOW TO REIBTW-MAX-DRAWDOWN.
054900*
055000*        nine yes/no insight flags off the statistics just
055100*        computed - straight threshold tests, each flag printed
055200*        (when set) as a plain-English line by N020 below; the
055300*        thresholds are house rules of thumb, not on PARAMS
055400 F020-SET-INSIGHT-FLAGS.
055500     MOVE 'N' TO REIBTW-INS-POS-CASHFLOW REIBTW-INS-HIGH-OCCUPANCY
055600                 REIBTW-INS-LOW-OCCUPANCY REIBTW-INS-GOOD-RISKADJ
055700                 REIBTW-INS-POOR-RISKADJ REIBTW-INS-VOLATILITY
055800                 REIBTW-INS-MGMT-IMPROVE REIBTW-INS-EXPENSE-REVIEW
055900                 REIBTW-INS-CF-STABILIZE.
056000     IF REIBTW-MONTHLY-CF > ZERO
056100         MOVE 'Y' TO REIBTW-INS-POS-CASHFLOW.
056200     IF REIBTW-OCCUPANCY > .9000
056300         MOVE 'Y' TO REIBTW-INS-HIGH-OCCUPANCY.
056400     IF REIBTW-OCCUPANCY < .8000
056500         MOVE 'Y' TO REIBTW-INS-LOW-OCCUPANCY.
056600     IF REIBTW-SHARPE > 1.0000
056700         MOVE 'Y' TO REIBTW-INS-GOOD-RISKADJ.
056800     IF REIBTW-SHARPE < ZERO
056900         MOVE 'Y' TO REIBTW-INS-POOR-RISKADJ.
057000     IF REIBTW-MAX-DRAWDOWN < -10000
057100         MOVE 'Y' TO REIBTW-INS-VOLATILITY.
057200     IF REIBTW-OCCUPANCY < .8500
057300         MOVE 'Y' TO REIBTW-INS-MGMT-IMPROVE.
057400     IF REIBTW-MONTHLY-INCOME > ZERO AND
057500        REIBTW-MONTHLY-EXPENSE > (REIBTW-MONTHLY-INCOME * .5)
057600         MOVE 'Y' TO REIBTW-INS-EXPENSE-REVIEW.
057700     IF REIBTW-CF-STDDEV > 2000
057800         MOVE 'Y' TO REIBTW-INS-CF-STABILIZE.
057900*
058000******************************************
058100*        WRITE RESULT / PRINT REPORT SECTION        *
058200******************************************
058300*
058400*        one BACKTEST-RESULT record per property with at least
058500*        one transaction - straight field-for-field MOVE, no
058600*        further arithmetic, the statistics are already final
058700 M010-WRITE-BACKTEST-RESULT.
058800     MOVE REIBTW-PROP-ID          TO REIBT-PROP-ID.
058900     MOVE REIBTW-TOTAL-INCOME     TO REIBT-TOTAL-INCOME.
059000     MOVE REIBTW-TOTAL-EXPENSES   TO REIBT-TOTAL-EXPENSES.
059100     MOVE REIBTW-NET-CASH-FLOW    TO REIBT-NET-CASH-FLOW.
059200     MOVE REIBTW-MONTHLY-INCOME   TO REIBT-MONTHLY-INCOME.
059300     MOVE REIBTW-MONTHLY-EXPENSE  TO REIBT-MONTHLY-EXPENSE.
059400     MOVE REIBTW-MONTHLY-CF       TO REIBT-MONTHLY-CF.
059500     MOVE REIBTW-OCCUPANCY        TO REIBT-OCCUPANCY.
059600     MOVE REIBTW-TXN-COUNT        TO REIBT-TXN-COUNT.
059700     MOVE REIBTW-SHARPE           TO REIBT-SHARPE.
059800     MOVE REIBTW-MAX-DRAWDOWN     TO REIBT-MAX-DRAWDOWN.
059900     WRITE REIBT-REC.
060000*
060100*        header, income/expense, averages/occupancy, then
060200*        txn-count/Sharpe/drawdown - four fixed lines, followed
060300*        by however many insight lines N020 below decides to
060400*        write, then a blank separator line
060500 N010-PRINT-BACKTEST-SECTION.
060600     MOVE SPACES TO AR-LINE.
060700     MOVE REIRPT-BT-HDR-LINE TO AR-LINE.
060800     WRITE AR-LINE.
060900     MOVE REIBTW-TOTAL-INCOME TO REIFMT-RAW-AMOUNT.
061000     PERFORM P020-EDIT-CURRENCY.
061100     MOVE REIFMT-CURRENCY-LINE TO REIRPT-BT-INCOME.
061200     MOVE REIBTW-TOTAL-EXPENSES TO REIFMT-RAW-AMOUNT.
061300     PERFORM P020-EDIT-CURRENCY.
061400     MOVE REIFMT-CURRENCY-LINE TO REIRPT-BT-EXPENSE.
061500     MOVE REIRPT-BT-TOTALS-LINE-1 TO AR-LINE.
061600     WRITE AR-LINE.
061700     MOVE REIBTW-MONTHLY-CF TO REIFMT-RAW-AMOUNT.
061800     PERFORM P020-EDIT-CURRENCY.
061900     MOVE REIFMT-CURRENCY-LINE TO REIRPT-BT-AVG-CF.
062000*        occupancy is carried as a fraction - x100 and a
062100*        STRING with a literal percent sign, same edit idiom
062200*        REI2000 would use for a percentage field
062300     COMPUTE WS-EDIT-PCT ROUNDED = REIBTW-OCCUPANCY * 100.
062400     STRING WS-EDIT-PCT '%' DELIMITED BY SIZE
062500         INTO REIRPT-BT-OCCUPANCY.
062600     MOVE REIRPT-BT-TOTALS-LINE-2 TO AR-LINE.
062700     WRITE AR-LINE.
062800     MOVE REIBTW-TXN-COUNT TO REIRPT-BT-TXN-COUNT.
062900     MOVE REIBTW-SHARPE    TO WS-EDIT-PCT.
063000     MOVE WS-EDIT-PCT      TO REIRPT-BT-SHARPE.
063100     MOVE REIBTW-MAX-DRAWDOWN TO REIFMT-RAW-AMOUNT.
063200     PERFORM P020-EDIT-CURRENCY.
063300     MOVE REIFMT-CURRENCY-LINE TO REIRPT-BT-DRAWDOWN.
063400     MOVE REIRPT-BT-TOTALS-LINE-3 TO AR-LINE.
063500     WRITE AR-LINE.
063600     PERFORM N020-PRINT-INSIGHTS.
063700     MOVE REIRPT-BLANK-LINE TO AR-LINE.
063800     WRITE AR-LINE.
063900*
064000*        one IF per insight flag set in F020 above - only the
064100*        flags actually turned on this property print a line,
064200*        so a clean property with no risk flags prints nothing
064300*        here at all
064400 N020-PRINT-INSIGHTS.
064500     IF REIBTW-INSIGHT-POS-CF
064600         MOVE 'CASH FLOW POSITIVE OVER THE ANALYSIS WINDOW'
064700             TO REIRPT-INS-TEXT
064800         PERFORM N025-WRITE-INSIGHT-LINE.
064900     IF REIBTW-INSIGHT-HIGH-OCC
065000         MOVE 'HIGH OCCUPANCY - ABOVE 90 PERCENT'
065100             TO REIRPT-INS-TEXT
065200         PERFORM N025-WRITE-INSIGHT-LINE.
065300     IF REIBTW-INSIGHT-LOW-OCC
065400         MOVE 'LOW OCCUPANCY RISK - BELOW 80 PERCENT'
065500             TO REIRPT-INS-TEXT
065600         PERFORM N025-WRITE-INSIGHT-LINE.
065700     IF REIBTW-INSIGHT-GOOD-RA
065800         MOVE 'GOOD RISK-ADJUSTED RETURN - SHARPE ABOVE 1'
065900             TO REIRPT-INS-TEXT
066000         PERFORM N025-WRITE-INSIGHT-LINE.
066100     IF REIBTW-INSIGHT-POOR-RA
066200         MOVE 'POOR RISK-ADJUSTED RETURN - NEGATIVE SHARPE'
066300             TO REIRPT-INS-TEXT
066400         PERFORM N025-WRITE-INSIGHT-LINE.
066500     IF REIBTW-INSIGHT-VOLATILE
066600         MOVE 'VOLATILITY RISK - LARGE DRAWDOWN OBSERVED'
066700             TO REIRPT-INS-TEXT
066800         PERFORM N025-WRITE-INSIGHT-LINE.
066900     IF REIBTW-INSIGHT-MGMT
067000         MOVE 'RECOMMEND MANAGEMENT IMPROVEMENT'
067100             TO REIRPT-INS-TEXT
067200         PERFORM N025-WRITE-INSIGHT-LINE.
067300     IF REIBTW-INSIGHT-EXP-REV
067400         MOVE 'RECOMMEND EXPENSE REVIEW'
067500             TO REIRPT-INS-TEXT
067600         PERFORM N025-WRITE-INSIGHT-LINE.
067700     IF REIBTW-INSIGHT-STABILIZE
067800         MOVE 'RECOMMEND CASH-FLOW STABILIZATION'
067900             TO REIRPT-INS-TEXT
068000         PERFORM N025-WRITE-INSIGHT-LINE.
068100*
068200 N025-WRITE-INSIGHT-LINE.
068300     MOVE SPACES TO AR-LINE.
068400     MOVE REIRPT-INSIGHT-LINE TO AR-LINE.
068500     WRITE AR-LINE.
068600*
068700*        same dollar-sign-plus-edited-amount idiom as REI2000's
068800*        own P020 - kept as a local copy here since this shop's
068900*        COBOL has no subprogram-CALL convention to share it
069000 P020-EDIT-CURRENCY.
069100     MOVE '$' TO REIFMT-SYMBOL.
069200     MOVE REIFMT-RAW-AMOUNT TO REIFMT-AMOUNT-EDIT.
069300     STRING REIFMT-SYMBOL REIFMT-AMOUNT-EDIT DELIMITED BY SIZE
069400         INTO REIFMT-CURRENCY-LINE.
069500*
069600*        batch totals printed once at end of run - property
069700*        count (only properties actually scored, not every
069800*        property on PROPERTY-INPUT) and the read/selected/
069900*        skipped transaction counts accumulated across the
070000*        whole run by E020/C020 above
070100 Z010-PRINT-BATCH-TOTALS.
070200     MOVE SPACES TO AR-LINE.
070300     MOVE REIRPT-TOT-HDR-LINE TO AR-LINE.
070400     WRITE AR-LINE.
070500     MOVE REITOT-BT-PROP-COUNT TO REIRPT-T-PROP-COUNT.
070600     MOVE REIRPT-TOT-LINE-1 TO AR-LINE.
070700     WRITE AR-LINE.
070800     MOVE REITOT-TXN-READ-COUNT TO REIRPT-T-TXN-READ.
070900     MOVE REITOT-TXN-SELECTED-COUNT TO REIRPT-T-TXN-SELECTED.
071000     MOVE REITOT-TXN-SKIPPED-COUNT TO REIRPT-T-TXN-SKIPPED.
071100     MOVE REIRPT-TOT-LINE-3 TO AR-LINE.
071200     WRITE AR-LINE.
