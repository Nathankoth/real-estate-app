000100*-----------------------------------------------------------*
000200*  REI1S  --  PROPERTY-INPUT EXTRACT RECORD                 *
000300*  raw sequential extract, one record per property, as      *
000400*  pulled from the acquisitions system nightly feed          *
000500*-----------------------------------------------------------*
000600* 04/02/91  baw  orig - replaces punch-card layout REI1P     *
000700* 11/14/94  dgk  added renovation cost & discount rate       *
000800* 02/09/99  sek  y2k - expanded all *-YY fields to 4 digits  *
000900*-----------------------------------------------------------*
001000 01  REI1S-REC.
001100     05  REI1S-PROP-ID                 PIC 9(5).
001200     05  REI1S-PROP-NAME               PIC X(20).
001300     05  REI1S-PROP-REGION              PIC X(10).
001400*        NIGERIA / USA / UK / EUROPE / CANADA / AUSTRALIA
001500     05  REI1S-PURCHASE-PRICE           PIC S9(11)V99.
001600     05  REI1S-GROSS-RENT-ANNUAL        PIC S9(11)V99.
001700     05  REI1S-VACANCY-RATE             PIC 9V9(5).
001800*        zero-spec'd means default to .10000 - see REI1500
001900     05  REI1S-OPER-EXPENSES            PIC S9(11)V99.
002000     05  REI1S-ANN-MTG-PAYMENT          PIC S9(11)V99.
002100*        zero means derive from loan amount and rate
002200     05  REI1S-EQUITY                   PIC S9(11)V99.
002300*        zero means derive from down payment or 20% default
002400     05  REI1S-DOWN-PAYMENT             PIC S9(11)V99.
002500     05  REI1S-LOAN-AMOUNT              PIC S9(11)V99.
002600*        zero means derive from price less down payment
002700     05  REI1S-INTEREST-RATE            PIC 9V9(5).
002800     05  REI1S-LOAN-TERM-YEARS          PIC 9(3).
002900     05  REI1S-ANN-APPRECIATION         PIC 9V9(5).
003000     05  REI1S-HOLD-YEARS               PIC 9(3).
003100     05  REI1S-RENOVATION-COST          PIC S9(11)V99.
003200     05  REI1S-DISCOUNT-RATE            PIC 9V9(5).
003300     05  FILLER                         PIC X(11).
